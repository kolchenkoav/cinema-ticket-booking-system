000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINTKSYS.
000300 AUTHOR. R. J. DELACROIX.
000400 INSTALLATION. CAPITOL CINEMA GROUP - DATA PROCESSING.
000500 DATE-WRITTEN. 06/14/1987.
000600 DATE-COMPILED. 09/15/2004.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900* ----------------------------------------------------------------
001000*   CINTKSYS  --  CINEMA SEAT / TICKET BATCH UPDATE
001100*
001200*   READS THE THEATER LAYOUT AND THE MOVIE SESSION FILE, BUILDS
001300*   THE IN-MEMORY SEAT MAP FOR EACH SESSION, THEN APPLIES THE
001400*   TRANSACTION FILE (BUY / RESERVE / CONFIRM / CANCEL) AGAINST
001500*   THAT SEAT MAP ONE REQUEST AT A TIME.  EVERY TICKET EVER
001600*   ISSUED IS APPENDED TO THE TICKET LEDGER FILE -- NOTHING IS
001700*   EVER PHYSICALLY DELETED FROM THE LEDGER, ONLY MARKED
001800*   INACTIVE.  A BAD TRANSACTION IS LOGGED AND SKIPPED; IT DOES
001900*   NOT ABORT THE RUN.  THE END-OF-RUN REPORT LISTS REMAINING
002000*   AVAILABLE SEATS BY SESSION, ALL REJECTED TRANSACTIONS, AND
002100*   ALL TICKETS STILL IN FORCE.
002200* ----------------------------------------------------------------
002300*   CHANGE LOG
002400*
002500*   DATE       BY     REQUEST    DESCRIPTION                      HDR     
002600*   ---------  -----  ---------  --------------------------------
002700*   06/14/1987 RJD    INITIAL    FIRST WRITE - BUY AND CANCEL     CR0001  
002800*                                ONLY, SINGLE SCREEN BOX OFFICE.
002900*   11/02/1987 RJD    CR-0014    ADDED RESERVE / CONFIRM FLOW AND CR0014  
003000*                                THE TICKET LEDGER FILE.
003100*   03/21/1988 KLW    CR-0031    SEAT BOUNDS CHECK NOW VALIDATES  CR0031  
003200*                                AGAINST THE THEATER RECORD
003300*                                INSTEAD OF A HARD-CODED LIMIT.
003400*   09/09/1989 KLW    CR-0058    ADDED END-OF-RUN REPORT FILE;    CR0058  
003500*                                PREVIOUSLY COUNTS WERE JUST
003600*                                DISPLAYED TO THE OPERATOR.
003700*   02/14/1991 RJD    CR-0102    SEAT TABLE RAISED TO 9999 ROWS   CR0102  
003800*                                TO COVER THE NEW BALCONY HALL.
003900*   07/30/1992 DMP    CR-0119    REJECTED TRANSACTIONS NOW LOGGED CR0119  
004000*                                TO THE REPORT INSTEAD OF JUST
004100*                                HALTING THE RUN ON FIRST ERROR.
004200*   05/11/1994 DMP    CR-0147    ADDED ALTERNATE SEAT-KEY VIEW TO CR0147  
004300*                                SPEED UP THE SEAT TABLE SEARCH.
004400*   01/06/1996 KLW    CR-0168    TICKET LEDGER RECORD WIDENED FOR CR0168  
004500*                                THE IS-RESERVATION INDICATOR.
004600*   08/19/1998 RJD    Y2K-004    YEAR 2000 REVIEW -- ALL DATE     Y2K004  
004700*                                FIELDS CONFIRMED CCYYMMDD, 4
004800*                                DIGIT CENTURY.  NO CHANGE
004900*                                REQUIRED, SIGNED OFF PER AUDIT.
005000*   02/02/1999 RJD    Y2K-011    CENTURY WINDOW REMOVED FROM      Y2K011  
005100*                                OPERATOR DATE PROMPTS; ALL DATES
005200*                                NOW ACCEPTED FULL 4-DIGIT YEAR.
005300*   10/04/2000 DMP    CR-0201    ACTIVE TICKETS SECTION ADDED TO  CR0201  
005400*                                THE END-OF-RUN REPORT.
005500*   06/18/2002 KLW    CR-0233    REJECT TEXT STANDARDIZED TO MATCHCR0233  
005600*                                THE WORDING THE BOX OFFICE USES.
005700*   04/30/2003 RJD    CR-0249    TICKET COUNTER WIDENED TO 9      CR0249  
005800*                                DIGITS; 5-DIGIT COUNTER WAS
005900*                                PROJECTED TO WRAP IN 2006.
006000*   09/15/2004 KLW    CR-0271    SEAT-TABLE/REJECT-TABLE KEY      CR0271  
006100*                                REDEFINES MOVED TO SIT RIGHT
006200*                                AFTER THE FIELD EACH ONE
006300*                                REDEFINES, PER THE SHOP'S OWN
006400*                                DATA DIVISION STANDARD; REJECT
006500*                                TABLE NOW GROUPS TYPE/KEY-TEXT/
006600*                                REASON UNDER WS-REJ-FIELDS SO
006700*                                THE COMBINED VIEW SURVIVES THE
006800*                                MOVE.  NO FUNCTIONAL CHANGE.
006900* ----------------------------------------------------------------
007000
007100* ----------------------------------------------------------------
007200*   OPERATIONS NOTE (CARRIED FORWARD SINCE THE ORIGINAL 1987
007300*   WRITE-UP, STILL ACCURATE) --
007400*
007500*   THIS JOB RUNS AFTER THE BOX OFFICE'S DAILY TRANSACTION FILE IS
007600*   CLOSED OUT AND BEFORE THE NEXT DAY'S COUNTER OPENS.  THE SEAT
007700*   MAP IS BUILT FRESH EVERY RUN FROM THE THEATER AND SESSION
007800*   FILES -- IT IS NOT CARRIED FORWARD FROM THE PRIOR DAY'S RUN,
007900*   SO THE SESSION FILE MUST CONTAIN EVERY SHOWING STILL OPEN FOR
008000*   BOOKING, NOT JUST THE NEW ONES ADDED TODAY.  THE TICKET
008100*   LEDGER, BY CONTRAST, IS APPEND-ONLY AND IS NOT REBUILT --
008200*   EVERY TICKET EVER ISSUED STAYS ON IT FOR AS LONG AS THE
008300*   OPERATOR KEEPS THE FILE AROUND.  SET UPSI-0 ON THE EXEC CARD
008400*   WHEN AN OPERATOR WANTS TO WATCH A LONG RUN FROM THE CONSOLE
008500*   INSTEAD OF WAITING FOR THE PRINTED REPORT AT THE END.
008600* ----------------------------------------------------------------
008700
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-4341.
009100 OBJECT-COMPUTER. IBM-4341.
009200 SPECIAL-NAMES.
009300     C01                    IS TOP-OF-FORM
009400     UPSI-0 ON  STATUS      IS WS-VERBOSE-RUN-SW-ON
009500            OFF STATUS     IS WS-VERBOSE-RUN-SW-OFF.
009600*   C01/TOP-OF-FORM SKIPS THE REPORT TO A NEW PAGE AHEAD OF EACH
009700*   SESSION, REJECTS, AND ACTIVE-TICKETS SECTION (SEE 310000/
009800*   320000/330000).  UPSI-0, SET ON THE JCL EXEC CARD, TURNS ON
009900*   THE EXTRA VERBOSE-RUN DISPLAY LINES AN OPERATOR CAN ASK FOR
010000*   WHEN WATCHING A LONG RUN FROM THE CONSOLE (CR-0233).
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400* ----------------------------------------------------------------
010500*   FIVE FILES, ALL LINE SEQUENTIAL -- THE SAME STYLE THE BOX
010600*   OFFICE FEED AND THE OPERATIONS PRINTER BOTH EXPECT.  THE JCL
010700*   EXEC CARD MAPS EACH LOGICAL NAME BELOW TO A PHYSICAL DATASET;
010800*   NOTHING HERE NAMES A PATH OR A DEVICE DIRECTLY.
010900* ----------------------------------------------------------------
011000*    INPUT -- THE HALL LAYOUT, READ ONCE BY 110000.
011100    SELECT THEATER-FILE        ASSIGN TO THEATFIL
011200           ORGANIZATION       IS LINE SEQUENTIAL
011300           FILE STATUS        IS FS-THEATER-FILE.
011400
011500*    INPUT -- ALL OPEN SHOWINGS, READ REPEATEDLY BY 120000 UNTIL
011600*    ITS OWN END OF FILE.
011700    SELECT SESSION-FILE        ASSIGN TO SESSNFIL
011800           ORGANIZATION       IS LINE SEQUENTIAL
011900           FILE STATUS        IS FS-SESSION-FILE.
012000
012100*    INPUT -- THE BOX OFFICE'S BUY/RES/CONF/CANC FEED, DRIVEN
012200*    ONE RECORD AT A TIME BY MAIN-PARAGRAPH'S PHASE 2.
012300    SELECT TRANSACTION-FILE    ASSIGN TO TRANSFIL
012400           ORGANIZATION       IS LINE SEQUENTIAL
012500           FILE STATUS        IS FS-TRANSACTION-FILE.
012600
012700*    OUTPUT -- APPEND-ONLY TICKET AUDIT TRAIL, WRITTEN BY 450000.
012800    SELECT TICKET-LEDGER-FILE  ASSIGN TO TKTLEDGR
012900           ORGANIZATION       IS LINE SEQUENTIAL
013000           FILE STATUS        IS FS-TICKET-LEDGER-FILE.
013100
013200*    OUTPUT -- THE END-OF-RUN PRINT REPORT, WRITTEN ONLY IN
013300*    PHASE 3 (300000), AFTER THE TRANSACTION FILE REACHES EOF.
013400    SELECT REPORT-FILE         ASSIGN TO RPTFILE
013500           ORGANIZATION       IS LINE SEQUENTIAL
013600           FILE STATUS        IS FS-REPORT-FILE.
013700
013800 DATA DIVISION.
013900 FILE SECTION.
014000* ----------------------------------------------------------------
014100*   THEATER-FILE -- ONE HALL DEFINITION RECORD PER RUN.
014200* ----------------------------------------------------------------
014300 FD  THEATER-FILE
014400    LABEL RECORD   IS STANDARD
014500    DATA RECORD    IS F-THEATER-REC
014600    RECORD CONTAINS 40 CHARACTERS.
014700 01  F-THEATER-REC.
014800*      REPORT-ONLY -- NEVER COMPARED OR VALIDATED, JUST ECHOED.
014900    05  F-THEATER-NAME              PIC X(30).
015000*      3 DIGITS COVERS UP TO 999 ROWS, FAR PAST ANY REAL HALL.
015100    05  F-THEATER-ROWS              PIC 9(03).
015200*      SAME 3-DIGIT WIDTH, SAME HEADROOM, FOR SEATS PER ROW.
015300    05  F-THEATER-SEATS-PER-ROW     PIC 9(03).
015400    05  FILLER                       PIC X(04) VALUE '    '.
015500*   ROWS AND SEATS-PER-ROW TOGETHER DEFINE THE WHOLE HALL; 130000
015600*   USES THEM TO DRIVE HOW MANY WS-SEAT-TABLE ENTRIES GET BUILT
015700*   FOR EACH SESSION, AND 416000 USES THEM AGAIN TO BOUNDS-CHECK
015800*   EVERY TRANSACTION'S REQUESTED ROW/SEAT.
015900
016000* ----------------------------------------------------------------
016100*   SESSION-FILE -- ONE RECORD PER MOVIE SHOWING.
016200* ----------------------------------------------------------------
016300 FD  SESSION-FILE
016400    LABEL RECORD   IS STANDARD
016500    DATA RECORD    IS F-SESSION-REC
016600    RECORD CONTAINS 120 CHARACTERS.
016700 01  F-SESSION-REC.
016800*      THE KEY EVERY TRANSACTION AND TICKET CARRIES BACK TO ITS
016900*      SHOWING -- 10 BYTES, SAME WIDTH AS WS-SESN-ID EVERYWHERE.
017000    05  F-SESSION-ID                PIC X(10).
017100*      REPORT-HEADING TEXT ONLY; NEVER TESTED BY ANY IF/SEARCH.
017200    05  F-SESSION-MOVIE-TITLE       PIC X(60).
017300    05  F-SESSION-THEATER-NAME      PIC X(30).
017400*      CCYYMMDD -- SIGNED OFF Y2K-004/Y2K-011 BELOW, NEVER USED
017500*      IN ARITHMETIC, ONLY CARRIED AND PRINTED.
017600    05  F-SESSION-DATE              PIC 9(08).
017700*      HHMM, 24-HOUR -- SHOWTIME ONLY, NEVER A DURATION; PRINTED
017800*      ON THE BOX OFFICE'S OWN SCHEDULE BOARD, NOT ON THIS REPORT.
017900    05  F-SESSION-TIME              PIC 9(04).
018000    05  FILLER                       PIC X(08) VALUE '        '.
018100*   F-SESSION-THEATER-NAME IS CARRIED PURELY FOR THE OPERATOR'S
018200*   BENEFIT WHEN REVIEWING THE SESSION FILE BY EYE -- THIS RUN
018300*   ALREADY ASSUMES ALL SESSIONS BELONG TO THE ONE WS-THEATER-REC
018400*   LOADED BY 110000, SO THE PROGRAM ITSELF NEVER TESTS IT.
018500
018600* ----------------------------------------------------------------
018700*   TRANSACTION-FILE -- ONE BUY/RES/CONF/CANC REQUEST PER RECORD,
018800*   PROCESSED STRICTLY IN THE ORDER THE RECORDS APPEAR.
018900* ----------------------------------------------------------------
019000 FD  TRANSACTION-FILE
019100    LABEL RECORD   IS STANDARD
019200    DATA RECORD    IS F-TRANSACTION-REC
019300    RECORD CONTAINS 40 CHARACTERS.
019400 01  F-TRANSACTION-REC.
019500*      'BUY '/'RES '/'CONF'/'CANC' -- 220000'S WS-TXN-TYPE-CODE
019600*      88-LEVELS TEST THESE FOUR VALUES EXACTLY, PADDED TO 4.
019700    05  F-TXN-TYPE                  PIC X(04).
019800*      10-BYTE SESSION KEY -- BLANK ON A CONFIRM/CANCEL RECORD.
019900    05  F-TXN-SESSION               PIC X(10).
020000*      ROW/SEAT REQUESTED -- BLANK (ZERO) ON CONFIRM/CANCEL.
020100    05  F-TXN-ROW                   PIC 9(03).
020200    05  F-TXN-SEAT                  PIC 9(03).
020300    05  F-TXN-TICKET                PIC X(10).
020400    05  FILLER                       PIC X(10) VALUE '          '.
020500*   A BUY OR RESERVE RECORD CARRIES SESSION/ROW/SEAT AND LEAVES
020600*   F-TXN-TICKET BLANK; A CONFIRM OR CANCEL RECORD CARRIES ONLY
020700*   F-TXN-TICKET AND LEAVES SESSION/ROW/SEAT BLANK -- 220000 AND
020800*   430000/440000 KNOW WHICH FIELDS APPLY TO WHICH TYPE.
020900
021000* ----------------------------------------------------------------
021100*   TICKET-LEDGER-FILE -- APPEND-ONLY AUDIT TRAIL.  ONE RECORD IS
021200*   WRITTEN EACH TIME A TICKET IS CREATED (SALE OR RESERVATION);
021300*   THIS FILE IS NEVER REWRITTEN OR READ BACK BY THIS PROGRAM.
021400* ----------------------------------------------------------------
021500 FD  TICKET-LEDGER-FILE
021600    LABEL RECORD   IS STANDARD
021700    DATA RECORD    IS F-TICKET-LEDGER-REC
021800    RECORD CONTAINS 50 CHARACTERS.
021900 01  F-TICKET-LEDGER-REC.
022000*      'T' FOLLOWED BY THE 9-DIGIT WS-TICKET-SEQ-CNT VALUE --
022100*      BUILT BY 450000, NEVER REUSED ONCE WRITTEN.
022200    05  F-LDG-TICKET-ID             PIC X(10).
022300    05  F-LDG-SESSION-ID            PIC X(10).
022400    05  F-LDG-SEAT-ROW              PIC 9(03).
022500    05  F-LDG-SEAT-NUMBER           PIC 9(03).
022600    05  F-LDG-ISSUE-DATE            PIC 9(08).
022700*      HHMMSS ONLY -- THE HUNDREDTHS WS-RUN-TIME ALSO CAPTURES
022800*      NEVER MAKE IT OUT TO THE LEDGER.
022900    05  F-LDG-ISSUE-TIME            PIC 9(06).
023000    05  F-LDG-IS-ACTIVE             PIC X(01).
023100    05  F-LDG-IS-RESERVATION        PIC X(01).
023200    05  FILLER                       PIC X(08) VALUE '        '.
023300*   F-LDG-IS-ACTIVE/F-LDG-IS-RESERVATION (ADDED BY CR-0168) ARE
023400*   SNAPSHOTS OF THE TICKET ENTRY AT THE MOMENT IT WAS ISSUED --
023500*   THIS RECORD IS NEVER UPDATED AGAIN WHEN A TICKET IS LATER
023600*   CANCELLED OR CONFIRMED, SO A CANCELLED TICKET STILL SHOWS
023700*   'Y' HERE; THE LEDGER IS A HISTORY, NOT A CURRENT-STATE FILE.
023800
023900* ----------------------------------------------------------------
024000*   REPORT-FILE -- END-OF-RUN AVAILABLE SEATS / REJECTS / ACTIVE
024100*   TICKETS REPORT.  ONE PRINT LINE PER RECORD.
024200* ----------------------------------------------------------------
024300 FD  REPORT-FILE
024400    LABEL RECORD   IS STANDARD
024500    DATA RECORD    IS F-REPORT-REC
024600    RECORD CONTAINS 132 CHARACTERS.
024700 01  F-REPORT-REC.
024800*       ONE WHOLE PRINT LINE -- HEADING OR DETAIL, WHICHEVER OF
024900*       THE WS-HDG-.../WS-DET-... GROUPS BELOW WAS MOVED IN JUST
025000*       BEFORE THE WRITE.  THIS FD NEVER DESCRIBES THE LINE'S
025100*       OWN FIELDS, ONLY HOW WIDE THE PRINTER EXPECTS IT.
025200    05  F-REPORT-TEXT               PIC X(131).
025300    05  FILLER                       PIC X(01) VALUE ' '.
025400
025500 WORKING-STORAGE SECTION.
025600* ----------------------------------------------------------------
025700*   FILE STATUS SWITCHES -- ONE PER FILE, CHECKED BY THE
025800*   DECLARATIVES BELOW AFTER EVERY I-O OPERATION.
025900* ----------------------------------------------------------------
026000*    STANDARD TWO-BYTE STATUS CODE -- '00' NORMAL, '10' AT END,
026100*    ANYTHING ELSE TRIPS THE MATCHING USE AFTER ERROR PARAGRAPH.
026200 77  FS-THEATER-FILE              PIC X(02)      VALUE ZEROES.
026300 77  FS-SESSION-FILE              PIC X(02)      VALUE ZEROES.
026400 77  FS-TRANSACTION-FILE          PIC X(02)      VALUE ZEROES.
026500 77  FS-TICKET-LEDGER-FILE        PIC X(02)      VALUE ZEROES.
026600 77  FS-REPORT-FILE               PIC X(02)      VALUE ZEROES.
026700
026800* ----------------------------------------------------------------
026900*   NAMED CONSTANTS.
027000* ----------------------------------------------------------------
027100*    CTE-01 DRIVES EVERY VARYING/ADD CTE-01 IN THE PROGRAM -- NO
027200*    LOOP EVER STEPS BY ANY OTHER INCREMENT.
027300 78  CTE-01                       VALUE 1.
027400*    USED WHEREVER A COUNTER OR SWITCH NEEDS RESETTING TO A
027500*    NUMERIC ZERO RATHER THAN MOVE ZEROES' FIGURATIVE CONSTANT.
027600 78  CTE-ZERO                     VALUE 0.
027700*    THE FIRST TICKET OF THE RUN IS T000001001 -- STARTING AT
027800*    1000 RATHER THAN 1 WAS AN ORIGINAL 1987 DECISION SO EARLY
027900*    TICKET STUBS DID NOT LOOK LIKE TEST DATA TO THE BOX OFFICE.
028000 78  CTE-TICKET-SEQ-START         VALUE 1000.
028100
028200*   THESE TWO MIRROR THE OCCURS LIMITS ON WS-SEAT-TABLE AND
028300*   WS-TICKET-TABLE BELOW SO THE RUN CAN BE STOPPED (SEAT MAP)
028400*   OR THE TRANSACTION REJECTED (TICKET LEDGER) BEFORE A TABLE
028500*   SUBSCRIPT EVER GOES OUT OF BOUNDS.
028600 01  WS-WORK-CONSTANTS.
028700    05  WS-TBL-SEAT-MAX-LIM         PIC 9(06) COMP   VALUE 009999.
028800    05  WS-TBL-TICKET-MAX-LIM       PIC 9(06) COMP   VALUE 999999.
028900    05  FILLER                       PIC X(02) VALUE '  '.
029000
029100* ----------------------------------------------------------------
029200*   RUN SWITCHES.  NOTE THE VERBOSE-RUN FLAG IS NOT CARRIED AS A
029300*   DATA ITEM HERE -- UPSI-0 IN SPECIAL-NAMES ABOVE ALREADY GIVES
029400*   US WS-VERBOSE-RUN-SW-ON/OFF AS DIRECTLY TESTABLE CONDITIONS,
029500*   SO A SEPARATE PIC X(01) SWITCH WOULD ONLY DUPLICATE IT.
029600* ----------------------------------------------------------------
029700 01  WS-RUN-SWITCHES.
029800*      SET ONLY BY 210000'S READ AT-END; TESTED BY MAIN-PARAGRAPH'
029900*      PHASE-2 PERFORM...UNTIL TO END THE TRANSACTION LOOP.
030000    05  WS-EOF-TRANSACTION-SW       PIC X(01)      VALUE 'N'.
030100        88  EOF-TRANSACTION-FILE                   VALUE 'Y'.
030200*      RESET 'N' AT THE TOP OF 210000, SET 'Y' BY ANY OF THE
030300*      VALIDATION PARAGRAPHS -- CHECKED AFTER EVERY SINGLE STEP.
030400    05  WS-TXN-REJECTED-SW          PIC X(01)      VALUE 'N'.
030500        88  SW-TXN-REJECTED                        VALUE 'Y'.
030600    05  FILLER                       PIC X(02) VALUE '  '.
030700
030800* ----------------------------------------------------------------
030900*   TRANSACTION-TYPE DISCRIMINATOR -- SET FROM F-TXN-TYPE EACH
031000*   TIME A TRANSACTION RECORD IS READ; DRIVES THE 220000 DISPATCH.
031100* ----------------------------------------------------------------
031200 77  WS-TXN-TYPE-CODE                PIC X(04)      VALUE SPACES.
031300    88  SW-TXN-TYPE-BUY                             VALUE 'BUY '.
031400    88  SW-TXN-TYPE-RES                             VALUE 'RES '.
031500    88  SW-TXN-TYPE-CONF                            VALUE 'CONF'.
031600    88  SW-TXN-TYPE-CANC                            VALUE 'CANC'.
031700
031800* ----------------------------------------------------------------
031900*   CURRENT TRANSACTION WORK AREA -- HOLDS THE TRANSACTION RECORD
032000*   JUST READ, PLUS THE REJECT REASON TEXT IF IT IS THROWN OUT.
032100* ----------------------------------------------------------------
032200 01  WS-CURRENT-TRANSACTION.
032300    05  WS-TXN-SESSION              PIC X(10)      VALUE SPACES.
032400    05  WS-TXN-ROW                  PIC 9(03) COMP  VALUE ZEROES.
032500    05  WS-TXN-SEAT                 PIC 9(03) COMP  VALUE ZEROES.
032600    05  WS-TXN-TICKET               PIC X(10)      VALUE SPACES.
032700    05  WS-TXN-REJECT-REASON        PIC X(40)      VALUE SPACES.
032800    05  FILLER                       PIC X(04) VALUE '    '.
032900*   WS-TXN-REJECT-REASON IS RESET TO SPACES AT THE TOP OF 210000
033000*   BEFORE EACH NEW RECORD IS READ SO A REJECTED TRANSACTION'S
033100*   REASON TEXT NEVER SURVIVES INTO THE NEXT, ACCEPTED ONE.
033200
033300* ----------------------------------------------------------------
033400*   THEATER WORK AREA -- THE ONE HALL DEFINITION FOR THE RUN.
033500* ----------------------------------------------------------------
033600 01  WS-THEATER-REC.
033700    05  WS-THEATER-NAME             PIC X(30)      VALUE SPACES.
033800    05  WS-THEATER-ROWS             PIC 9(03) COMP  VALUE ZEROES.
033900    05  WS-THEATER-SEATS-PER-ROW    PIC 9(03) COMP  VALUE ZEROES.
034000    05  FILLER                       PIC X(04) VALUE '    '.
034100*   ONLY ONE THEATER RECORD IS EVER READ (110000 READS ONE RECORD
034200*   AND STOPS), SO THIS IS A SCALAR WORK AREA, NOT A TABLE -- A
034300*   MULTI-HALL RUN WAS NEVER PART OF ANY CHANGE REQUEST ON FILE.
034400
034500* ----------------------------------------------------------------
034600*   SESSION TABLE -- CR-0014 ADDED THE SECOND (AND FOLLOWING)
034700*   SESSION; THE TABLE IS SIZED FOR UP TO 200 SHOWINGS A RUN.
034800* ----------------------------------------------------------------
034900 77  WS-SESSION-CNT                  PIC 9(03) COMP  VALUE ZEROES.
035000 01  WS-SESSION-TABLE.
035100    05  WS-SESSION-ENTRY            OCCURS 0 TO 200 TIMES
035200                                    DEPENDING ON WS-SESSION-CNT
035300                                    INDEXED BY IDX-SESSION.
035400        10  WS-SESN-ID              PIC X(10)      VALUE SPACES.
035500        10  WS-SESN-MOVIE-TITLE     PIC X(60)      VALUE SPACES.
035600        10  WS-SESN-THEATER-NAME    PIC X(30)      VALUE SPACES.
035700*           DATE/TIME ARE CARRIED STRAIGHT THROUGH FROM
035800*           F-SESSION-DATE/F-SESSION-TIME -- NEITHER IS EVER
035900*           COMPARED AGAINST WS-RUN-DATE, SO A PAST SHOWING STAYS
036000*           BOOKABLE UNTIL THE OPERATOR PULLS IT FROM THE FEED.
036100        10  WS-SESN-DATE            PIC 9(08)      VALUE ZEROES.
036200        10  WS-SESN-TIME            PIC 9(04)      VALUE ZEROES.
036300        10  FILLER                  PIC X(08) VALUE
036400                                      '        '.
036500*   WS-SESN-ID IS THE KEY 415000 SEARCHES ON; WS-SESN-MOVIE-TITLE
036600*   AND WS-SESN-THEATER-NAME ONLY FEED THE 310000 HEADING LINE AND
036700*   ARE NEVER TESTED ANYWHERE IN THE TRANSACTION LOGIC.
036800
036900* ----------------------------------------------------------------
037000*   SEAT MAP -- IN-MEMORY ONLY (NO SEAT-STATUS FILE).  CR-0058
037100*   RAISED THE LIMIT TO 9999 WHEN THE NEW BALCONY HALL WENT LIVE.
037200*   CR-0168 ADDED THE COMBINED-KEY REDEFINES FOR FASTER SEARCH.
037300* ----------------------------------------------------------------
037400 77  WS-SEAT-CNT                     PIC 9(04) COMP  VALUE ZEROES.
037500 01  WS-SEAT-TABLE.
037600    05  WS-SEAT-ENTRY               OCCURS 0 TO 9999 TIMES
037700                                    DEPENDING ON WS-SEAT-CNT
037800                                    INDEXED BY IDX-SEAT.
037900        10  WS-SEAT-SESSION-ID      PIC X(10)      VALUE SPACES.
038000*   CR-0147 -- 416000 SEARCHES ON WS-SEAT-KEY-VIEW RATHER THAN ON
038100*   WS-SEAT-SESSION-ID DIRECTLY; SAME BYTES, BUT KEEPS THE SEARCH
038200*   CONDITION READING AS A KEY COMPARE RATHER THAN A FIELD COMPARE
038300*   THE REDEFINES MUST IMMEDIATELY FOLLOW THE ITEM IT REDEFINES, S
038400*   IT SITS HERE RATHER THAN DOWN BY WS-SEAT-STATUS.
038500        10  WS-SEAT-KEY-VIEW REDEFINES WS-SEAT-SESSION-ID
038600                                    PIC X(10).
038700        10  WS-SEAT-ROW             PIC 9(03) COMP VALUE ZEROES.
038800        10  WS-SEAT-NUMBER          PIC 9(03) COMP VALUE ZEROES.
038900*          EVERY SEAT STARTS 'F' WHEN 130000 BUILDS THE MAP; ONLY
039000*          410000/420000/430000 EVER FLIP IT, AND 440000 FLIPS IT
039100*          BACK.  417000 IS THE ONLY PARAGRAPH THAT READS THE
039200*          88-LEVELS BELOW.
039300        10  WS-SEAT-STATUS          PIC X(01)      VALUE 'F'.
039400            88  SW-SEAT-STATUS-FREE                VALUE 'F'.
039500            88  SW-SEAT-STATUS-RESERVED            VALUE 'R'.
039600            88  SW-SEAT-STATUS-SOLD                VALUE 'S'.
039700        10  FILLER                  PIC X(02) VALUE SPACES.
039800
039900* ----------------------------------------------------------------
040000*   TICKET LEDGER TABLE (IN MEMORY) -- CR-0147 WIDENED THIS
040100*   ENTRY TO CARRY IS-RESERVATION SO CONFIRM COULD TELL A SALE
040200*   FROM A RESERVATION WITHOUT RE-READING THE LEDGER FILE.
040300* ----------------------------------------------------------------
040400 77  WS-TICKET-CNT                   PIC 9(06) COMP  VALUE ZEROES.
040500 01  WS-TICKET-TABLE.
040600    05  WS-TICKET-ENTRY             OCCURS 0 TO 999999 TIMES
040700                                    DEPENDING ON WS-TICKET-CNT
040800                                    INDEXED BY IDX-TICKET.
040900*          BUILT BY 450000 FROM THE RUN COUNTER, NEVER RE-USED --
041000*          EVEN A CANCELLED TICKET'S ID STAYS RESERVED FOREVER.
041100        10  WS-TKT-ID               PIC X(10)      VALUE SPACES.
041200*          SESSION/ROW/SEAT TOGETHER ARE THE SAME TRIPLE 416000
041300*          VALIDATES ON THE WAY IN -- KEPT HERE SO 430000/440000
041400*          CAN RE-LOCATE THE SEAT WITHOUT THE ORIGINAL TRANSACTION
041500*          RECORD STILL BEING AROUND.
041600        10  WS-TKT-SESSION-ID       PIC X(10)      VALUE SPACES.
041700        10  WS-TKT-SEAT-ROW         PIC 9(03) COMP VALUE ZEROES.
041800        10  WS-TKT-SEAT-NUMBER      PIC 9(03) COMP VALUE ZEROES.
041900*          WS-RUN-DATE/WS-RUN-TIME-HHMMSS AS OF THE MOMENT 450000
042000*          WROTE THIS ENTRY -- THE SAME PAIR ON EVERY TICKET ISSUE
042100*          THIS RUN (SEE THE RUN-DATE/RUN-TIME WORK AREA BELOW).
042200        10  WS-TKT-ISSUE-DATE       PIC 9(08)      VALUE ZEROES.
042300        10  WS-TKT-ISSUE-TIME       PIC 9(06)      VALUE ZEROES.
042400*          FLIPPED 'N' BY 430000/440000 WHEN A TICKET IS SUPERSEDE
042500*          OR CANCELLED -- NEVER FLIPPED BACK 'Y' AGAIN.
042600        10  WS-TKT-IS-ACTIVE        PIC X(01)      VALUE 'N'.
042700            88  SW-TKT-IS-ACTIVE                   VALUE 'Y'.
042800*          SET ONCE BY 450000 FROM WS-NEW-TKT-IS-RESERVATION AND
042900*          NEVER CHANGED AGAIN -- A RESERVATION THAT GETS
043000*          CONFIRMED LATER GETS A WHOLE NEW TICKET ENTRY INSTEAD.
043100        10  WS-TKT-IS-RESERVATION   PIC X(01)      VALUE 'N'.
043200            88  SW-TKT-IS-RESERVATION              VALUE 'Y'.
043300        10  FILLER                  PIC X(02) VALUE SPACES.
043400
043500* ----------------------------------------------------------------
043600*   TICKET-ID SEQUENCE COUNTER -- CR-0249 WIDENED TO 9 DIGITS.
043700*   THE REDEFINES BELOW GIVES AN ALPHANUMERIC VIEW OF THE
043800*   CURRENT COUNTER VALUE SO IT CAN BE CONCATENATED WITH 'T'
043900*   WITHOUT AN INTRINSIC FUNCTION (CR-0119 REMOVED THE LAST ONE).
044000 77  WS-TICKET-SEQ-CNT                PIC 9(09) COMP  VALUE 1000.
044100 01  WS-TICKET-SEQ-EDIT               PIC Z(08)9     VALUE ZEROES.
044200 01  WS-TICKET-SEQ-ALPHA REDEFINES WS-TICKET-SEQ-EDIT
044300                                     PIC X(09).
044400*   WS-TICKET-SEQ-CNT ITSELF NEVER PRINTS OR CONCATENATES -- IT IS
044500*   MOVED TO WS-TICKET-SEQ-EDIT FIRST (ZERO SUPPRESSION VIA THE
044600*   Z(08)9 PICTURE), THEN THE ALPHA REDEFINITION OF THAT EDITED
044700*   FIELD IS WHAT 467000 TRIMS AND 450000 STRINGS AFTER THE 'T'.
044800
044900* ----------------------------------------------------------------
045000*   REJECTED-TRANSACTION TABLE -- CR-0102 STOPPED THE RUN FROM
045100*   ABORTING ON A BAD TRANSACTION AND STARTED LOGGING IT HERE
045200*   INSTEAD, FOR PRINTING IN THE TRANSACTION REJECTS SECTION.
045300* ----------------------------------------------------------------
045400 77  WS-REJECT-CNT                   PIC 9(06) COMP  VALUE ZEROES.
045500 01  WS-REJECT-TABLE.
045600    05  WS-REJECT-ENTRY             OCCURS 0 TO 999999 TIMES
045700                                    DEPENDING ON WS-REJECT-CNT
045800                                    INDEXED BY IDX-REJECT.
045900*   WS-REJ-FIELDS GROUPS TYPE/KEY-TEXT/REASON SO WS-REJ-FLAT-VIEW
046000*   CAN REDEFINE THE WHOLE GROUP IN ONE SHOT -- A REDEFINES HAS TO
046100*   IMMEDIATELY FOLLOW THE ITEM IT REDEFINES, SO THE THREE FIELDS
046200*   CANNOT SIT DIRECTLY UNDER WS-REJ-ENTRY ANY LONGER.
046300        10  WS-REJ-FIELDS.
046400            15  WS-REJ-TXN-TYPE     PIC X(04)      VALUE SPACES.
046500            15  WS-REJ-KEY-TEXT     PIC X(30)      VALUE SPACES.
046600            15  WS-REJ-REASON       PIC X(40)      VALUE SPACES.
046700*   WS-REJ-FLAT-VIEW IS THE SAME 74 BYTES AS TYPE/KEY-TEXT/REASON
046800*   TAKEN TOGETHER -- 460000'S VERBOSE-RUN DISPLAY USES IT SO THE
046900*   OPERATOR SEES ONE ROW INSTEAD OF THREE SEPARATE FIELD NAMES.
047000        10  WS-REJ-FLAT-VIEW REDEFINES WS-REJ-FIELDS
047100                                    PIC X(74).
047200        10  FILLER                  PIC X(02) VALUE SPACES.
047300
047400* ----------------------------------------------------------------
047500*   RUN-DATE / RUN-TIME WORK AREA -- STAMPS EVERY TICKET ISSUED
047600*   THIS RUN.  CR-0168 SPLIT THE TIME INTO HHMMSS/HUNDREDTHS SO
047700*   ISSUE-TIME COULD DROP THE HUNDREDTHS WITHOUT A FUNCTION CALL.
047800* ----------------------------------------------------------------
047900 77  WS-RUN-DATE                     PIC 9(08)      VALUE ZEROES.
048000 01  WS-RUN-TIME.
048100    05  WS-RUN-TIME-RAW             PIC 9(08)      VALUE ZEROES.
048200    05  WS-RUN-TIME-SPLIT REDEFINES WS-RUN-TIME-RAW.
048300        10  WS-RUN-TIME-HHMMSS      PIC 9(06).
048400        10  WS-RUN-TIME-HUNDREDTHS  PIC 9(02).
048500*   WS-RUN-TIME-HUNDREDTHS IS CAPTURED BY THE 100000 ACCEPT BUT
048600*   NEVER MOVED ANYWHERE -- ONLY THE HHMMSS PORTION IS STAMPED ON
048700*   A TICKET ENTRY (SEE 450000); A TICKET DOES NOT NEED SUB-SECOND
048800*   PRECISION TO TELL TWO SALES APART.
048900
049000* ----------------------------------------------------------------
049100*   REPORT WORK AREAS -- HEADING AND DETAIL LINES, ONE PER
049200*   SECTION OF THE END-OF-RUN REPORT (CR-0031 / CR-0201).
049300* ----------------------------------------------------------------
049400*   ONE HEADING LINE PER SESSION PAGE -- BUILT ONCE PER SESSION IN
049500*   310000 FROM THE SESSION TABLE ENTRY, THEN WRITTEN RIGHT AFTER
049600*   THE C01 PAGE ADVANCE SO IT IS ALWAYS LINE ONE OF THE PAGE.
049700 01  WS-HDG-SESSION-LINE.
049800*      CONSTANT LABEL TEXT -- NEVER MOVED INTO, ONLY WRITTEN AS-IS
049900    05  FILLER                      PIC X(08)      VALUE
050000            'SESSION '.
050100*      SAME 10-BYTE WIDTH AS F-SESSION-ID/WS-SESN-ID -- THE FIELD
050200*      MOVED STRAIGHT ACROSS BY 310000 WITH NO EDITING, SO THE
050300*      HEADING ALWAYS SHOWS THE SESSION-ID EXACTLY AS FED IN.
050400    05  WS-HDG-SESSION-ID           PIC X(10)      VALUE SPACES.
050500    05  FILLER                      PIC X(03)      VALUE ' - '.
050600    05  WS-HDG-MOVIE-TITLE          PIC X(60)      VALUE SPACES.
050700*      PAD TO A ROUND 111-BYTE PRINT LINE -- MATCHES THE OTHER
050800*      HEADING/DETAIL LINES BELOW SO THE REPORT'S RIGHT MARGIN
050900*      LINES UP REGARDLESS OF WHICH LINE TYPE IS WRITING.
051000    05  FILLER                      PIC X(30)      VALUE SPACES.
051100*   ONE OF THESE PRINTS AT THE TOP OF EVERY SESSION'S PAGE IN
051200*   310000, RIGHT AFTER THE C01 PAGE ADVANCE.
051300
051400*   AVAILABLE-SEATS SUBTOTAL LINE -- ONE PER SESSION, PRINTED BY
051500*   310000 BEFORE 312000 STARTS LISTING THE INDIVIDUAL FREE SEATS.
051600 01  WS-HDG-AVAIL-LINE.
051700    05  FILLER                      PIC X(18)      VALUE
051800            '  AVAILABLE SEATS:'.
051900    05  FILLER                      PIC X(01)      VALUE SPACE.
052000    05  WS-HDG-AVAIL-COUNT          PIC ZZZ9       VALUE ZEROES.
052100    05  FILLER                      PIC X(20)      VALUE SPACES.
052200*   WS-HDG-AVAIL-COUNT IS MOVED IN FROM WS-AVAIL-SEAT-CNT (311000'
052300*   TALLY) JUST BEFORE THIS LINE WRITES, SO IT ALWAYS SHOWS THE
052400*   COUNT FOR THE SESSION 311000 JUST FINISHED COUNTING.
052500
052600*   ONE DETAIL LINE PER FREE SEAT -- ROW AND SEAT NUMBER PRINT
052700*   ZERO-SUPPRESSED (PIC ZZ9) SINCE A THEATER HALL NEVER RUNS
052800*   PAST THREE DIGITS EITHER WAY.
052900 01  WS-DET-SEAT-LINE.
053000    05  FILLER                      PIC X(08)      VALUE
053100            '    Row '.
053200    05  WS-DET-SEAT-ROW             PIC ZZ9        VALUE ZEROES.
053300    05  FILLER                      PIC X(07)      VALUE
053400            ', Seat '.
053500    05  WS-DET-SEAT-NUMBER          PIC ZZ9        VALUE ZEROES.
053600    05  FILLER                      PIC X(20)      VALUE SPACES.
053700*   ONE OF THESE PER FREE SEAT, WRITTEN BY 312000 -- A SOLD OR
053800*   RESERVED SEAT NEVER GETS A LINE HERE, ONLY IN 330000'S
053900*   ACTIVE-TICKETS SECTION.
054000
054100*   TRANSACTION-REJECTS SECTION HEADING -- CR-0119 ADDED THIS
054200*   SECTION WHEN THE RUN STOPPED ABORTING ON A BAD TRANSACTION.
054300 01  WS-HDG-REJECT-LINE.
054400    05  FILLER                      PIC X(21)      VALUE
054500            'TRANSACTION REJECTS: '.
054600    05  WS-HDG-REJECT-COUNT         PIC ZZZZZ9     VALUE ZEROES.
054700    05  FILLER                      PIC X(20)      VALUE SPACES.
054800*   WS-HDG-REJECT-COUNT IS SIX DIGITS, NOT FOUR LIKE THE OTHER
054900*   HEADING COUNTS -- A LONG BAD-FEED RUN CAN THROW FAR MORE
055000*   REJECTS THAN A HALL HAS SEATS, SO THE WIDER PIC WAS CARRIED
055100*   OVER FROM WS-TICKET-SEQ-CNT'S OWN SIX-DIGIT CEILING.
055200
055300 01  WS-DET-REJECT-LINE.
055400    05  FILLER                      PIC X(02)      VALUE SPACES.
055500    05  WS-DET-REJ-TYPE             PIC X(04)      VALUE SPACES.
055600    05  FILLER                      PIC X(01)      VALUE SPACE.
055700*      30 BYTES IS ROOM ENOUGH FOR 460000'S LONGEST BUILT STRING -
055800*      'SESSION NNNNNNNNNN ROW NNN SEAT NNN' -- WITH NO TRUNCATION
055900*      A TICKET-ID KEY IS SHORTER STILL AND JUST TRAILS IN SPACES.
056000    05  WS-DET-REJ-KEY              PIC X(30)      VALUE SPACES.
056100    05  FILLER                      PIC X(03)      VALUE ' - '.
056200    05  WS-DET-REJ-REASON           PIC X(40)      VALUE SPACES.
056300    05  FILLER                       PIC X(10) VALUE '          '.
056400*   WS-DET-REJ-KEY HOLDS EITHER THE SESSION/ROW/SEAT TEXT OR THE
056500*   TICKET-ID TEXT BUILT BY 460000 -- WHICHEVER APPLIES TO THE
056600*   TRANSACTION TYPE THAT WAS REJECTED.
056700
056800*   ACTIVE-TICKETS SECTION HEADING -- CR-0201 ADDED THE RUNNING
056900*   COUNT SO THE BOX OFFICE DOES NOT HAVE TO COUNT DETAIL LINES
057000*   BY HAND OFF THE PRINTOUT.
057100 01  WS-HDG-ACTIVE-LINE.
057200    05  FILLER                      PIC X(16)      VALUE
057300            'ACTIVE TICKETS: '.
057400    05  WS-HDG-ACTIVE-COUNT         PIC ZZZZZ9     VALUE ZEROES.
057500    05  FILLER                      PIC X(20)      VALUE SPACES.
057600*   CR-0201 -- WS-HDG-ACTIVE-COUNT IS 331000'S TALLY OF TICKETS
057700*   STILL FLAGGED ACTIVE, SOLD AND RESERVED TOGETHER.
057800
057900*   ONE DETAIL LINE PER ACTIVE (SOLD OR RESERVED) TICKET -- THE
058000*   ONLY LINE TYPE IN THE WHOLE REPORT THAT CARRIES THE TICKET-ID
058100*   ITSELF, SO THE BOX OFFICE CAN MATCH A PRINTED STUB BACK TO IT.
058200 01  WS-DET-TICKET-LINE.
058300    05  FILLER                      PIC X(02)      VALUE SPACES.
058400    05  WS-DET-TKT-ID               PIC X(10)      VALUE SPACES.
058500    05  FILLER                      PIC X(02)      VALUE SPACES.
058600    05  WS-DET-TKT-SESSION-ID       PIC X(10)      VALUE SPACES.
058700    05  FILLER                      PIC X(02)      VALUE SPACES.
058800    05  FILLER                      PIC X(04)      VALUE 'Row '.
058900    05  WS-DET-TKT-ROW              PIC ZZ9        VALUE ZEROES.
059000    05  FILLER                      PIC X(06)      VALUE ' Seat '.
059100    05  WS-DET-TKT-SEAT             PIC ZZ9        VALUE ZEROES.
059200    05  FILLER                      PIC X(02)      VALUE SPACES.
059300    05  WS-DET-TKT-STATUS-TEXT      PIC X(08)      VALUE SPACES.
059400    05  FILLER                       PIC X(10) VALUE '          '.
059500*   332000 SETS WS-DET-TKT-STATUS-TEXT TO EITHER 'RESERVED' OR
059600*   'SOLD' FROM SW-TKT-IS-RESERVATION JUST BEFORE THIS LINE
059700*   WRITES; THERE IS NO THIRD VALUE BECAUSE AN INACTIVE TICKET
059800*   NEVER REACHES THIS PARAGRAPH AT ALL.
059900
060000* ----------------------------------------------------------------
060100*   MISCELLANEOUS WORK FIELDS USED BY THE TRIM/EDIT ROUTINE AND
060200*   BY THE SEAT-MAP BUILD LOOP.
060300* ----------------------------------------------------------------
060400 01  WS-MISC-WORK-AREA.
060500    05  WS-EDIT-SOURCE              PIC X(09)      VALUE SPACES.
060600    05  WS-EDIT-LEAD-SP-CNT         PIC 9(02) COMP VALUE ZEROES.
060700    05  WS-EDIT-RESULT              PIC X(09)      VALUE SPACES.
060800    05  WS-BUILD-ROW-IDX            PIC 9(03) COMP VALUE ZEROES.
060900    05  WS-BUILD-SEAT-IDX           PIC 9(03) COMP VALUE ZEROES.
061000    05  FILLER                       PIC X(04) VALUE '    '.
061100*   WS-BUILD-ROW-IDX/WS-BUILD-SEAT-IDX ARE PLAIN COUNTERS FOR THE
061200*   NESTED ROW/SEAT LOOP IN 130000 -- THEY ARE NOT TABLE INDEXES,
061300*   SO THEY ARE DECLARED AS ORDINARY COMP FIELDS RATHER THAN AS
061400*   INDEXED-BY SUBSCRIPTS.
061500
061600* ----------------------------------------------------------------
061700*   NEW-TICKET WORK AREA -- CARRIES THE RESERVATION/SALE FLAG
061800*   ACROSS INTO 450000, AND REMEMBERS THE OLD TICKET SLOT ACROSS
061900*   A CONFIRM SO 430000 CAN DEACTIVATE IT AFTER THE NEW ONE IS
062000*   WRITTEN.
062100* ----------------------------------------------------------------
062200 77  WS-NEW-TKT-IS-RESERVATION      PIC X(01)      VALUE 'N'.
062300 77  WS-SAVED-OLD-TICKET-IDX        PIC 9(06) COMP VALUE ZEROES.
062400
062500* ----------------------------------------------------------------
062600*   REPORT-LOOP ACCUMULATORS -- RESET PER SESSION / PER RUN; NOT
062700*   KEPT BETWEEN TRANSACTIONS.  DERIVED COUNTS ONLY (RULE 7).
062800* ----------------------------------------------------------------
062900 77  WS-AVAIL-SEAT-CNT               PIC 9(04) COMP VALUE ZEROES.
063000 77  WS-ACTIVE-TKT-CNT               PIC 9(06) COMP VALUE ZEROES.
063100
063200 PROCEDURE DIVISION.
063300* ----------------------------------------------------------------
063400*   DECLARATIVES -- ONE SECTION PER FILE.  THIS SHOP HAS NEVER
063500*   HAD A CLEAN WAY TO PATCH A BAD SESSION OR TRANSACTION RECORD
063600*   MID-RUN, SO ANY STATUS OTHER THAN A NORMAL READ ENDS THE RUN
063700*   OUTRIGHT -- THE OPERATOR FIXES THE INPUT AND RERUNS.
063800* ----------------------------------------------------------------
063900 DECLARATIVES.
064000*   THEATER-FILE IS READ ONCE AT STARTUP (110000); AN I-O ERROR
064100*   HERE MEANS THE HALL LAYOUT ITSELF CANNOT BE TRUSTED.
064200 THEATER-FILE-HANDLER SECTION.
064300    USE AFTER ERROR PROCEDURE ON THEATER-FILE.
064400 THEATER-FILE-STATUS-CHECK.
064500    DISPLAY '*** I-O ERROR ON THEATER-FILE, STATUS = '
064600            FS-THEATER-FILE
064700    DISPLAY '*** RUN TERMINATED BY THEATER-FILE-HANDLER.'
064800     STOP RUN.
064900
065000*   SESSION-FILE IS READ REPEATEDLY BY 120000 UNTIL ITS OWN EOF
065100*   STATUS '10' -- THAT NORMAL END-OF-FILE NEVER REACHES THIS
065200*   HANDLER, ONLY A TRUE DISK/READ ERROR DOES.
065300 SESSION-FILE-HANDLER SECTION.
065400    USE AFTER ERROR PROCEDURE ON SESSION-FILE.
065500 SESSION-FILE-STATUS-CHECK.
065600    DISPLAY '*** I-O ERROR ON SESSION-FILE, STATUS = '
065700            FS-SESSION-FILE
065800    DISPLAY '*** RUN TERMINATED BY SESSION-FILE-HANDLER.'
065900     STOP RUN.
066000
066100*   TRANSACTION-FILE IS THE ONE FILE WHOSE NORMAL EOF (STATUS
066200*   '10') IS EXPLICITLY TESTED BY 210000 TO DRIVE THE MAIN LOOP
066300*   -- IT NEVER FALLS THROUGH TO THIS HANDLER EITHER.
066400 TRANSACTION-FILE-HANDLER SECTION.
066500    USE AFTER ERROR PROCEDURE ON TRANSACTION-FILE.
066600 TRANSACTION-FILE-STATUS-CHECK.
066700    DISPLAY '*** I-O ERROR ON TRANSACTION-FILE, STATUS = '
066800            FS-TRANSACTION-FILE
066900    DISPLAY '*** RUN TERMINATED BY TRANSACTION-FILE-HANDLER.'
067000     STOP RUN.
067100
067200*   TICKET-LEDGER-FILE IS WRITE-ONLY (450000 APPENDS TO IT) -- A
067300*   FAILED WRITE HERE MEANS A TICKET THE RUN THINKS IT ISSUED
067400*   NEVER ACTUALLY LANDED ON DISK, SO THE RUN CANNOT CONTINUE.
067500 TICKET-LEDGER-FILE-HANDLER SECTION.
067600    USE AFTER ERROR PROCEDURE ON TICKET-LEDGER-FILE.
067700 TICKET-LEDGER-FILE-STATUS-CHECK.
067800    DISPLAY '*** I-O ERROR ON TICKET-LEDGER-FILE, STATUS = '
067900            FS-TICKET-LEDGER-FILE
068000    DISPLAY '*** RUN TERMINATED BY TICKET-LEDGER-FILE-HANDLER.'
068100     STOP RUN.
068200
068300*   REPORT-FILE IS ONLY WRITTEN DURING PHASE 3 (300000) -- A
068400*   FAILURE HERE STILL HALTS THE RUN SINCE THE REPORT IS THE
068500*   ONLY RECORD OF REMAINING SEAT AVAILABILITY FOR THE NEXT RUN.
068600 REPORT-FILE-HANDLER SECTION.
068700    USE AFTER ERROR PROCEDURE ON REPORT-FILE.
068800 REPORT-FILE-STATUS-CHECK.
068900    DISPLAY '*** I-O ERROR ON REPORT-FILE, STATUS = '
069000            FS-REPORT-FILE
069100    DISPLAY '*** RUN TERMINATED BY REPORT-FILE-HANDLER.'
069200     STOP RUN.
069300 END DECLARATIVES.
069400
069500* ----------------------------------------------------------------
069600*   MAIN-PARAGRAPH -- THREE PHASES: SET UP THE RUN, WORK THE
069700*   TRANSACTION FILE, THEN PRODUCE THE END-OF-RUN REPORT.
069800* ----------------------------------------------------------------
069900 MAIN-PARAGRAPH.
070000*   PHASE 1 -- READ THE HALL, THE SESSIONS, AND BUILD THE SEAT
070100*   MAP BEFORE A SINGLE TRANSACTION IS LOOKED AT.
070200    PERFORM 100000-BEGIN-INITIALIZE-RUN
070300       THRU 100000-END-INITIALIZE-RUN
070400
070500*   PHASE 2 -- ONE TRANSACTION RECORD PER ITERATION; A BAD
070600*   TRANSACTION IS LOGGED BY 200000/460000 AND THE LOOP KEEPS
070700*   GOING, IT NEVER DROPS OUT EARLY.
070800    PERFORM 200000-BEGIN-PROCESS-TRANSACTIONS
070900       THRU 200000-END-PROCESS-TRANSACTIONS
071000      UNTIL EOF-TRANSACTION-FILE
071100
071200*   PHASE 3 -- THE SEAT MAP AND TICKET TABLE ARE NOW AT THEIR
071300*   FINAL STATE FOR THE RUN; 300000 WALKS BOTH TO PRODUCE THE
071400*   REPORT.
071500    PERFORM 300000-BEGIN-PRODUCE-REPORT
071600       THRU 300000-END-PRODUCE-REPORT
071700
071800    PERFORM 900000-BEGIN-CLOSE-RUN
071900       THRU 900000-END-CLOSE-RUN
072000
072100     STOP RUN.
072200
072300* ----------------------------------------------------------------
072400*   100000 -- SET UP THE RUN: READ THE THEATER, READ ALL SESSION
072500*   RECORDS, BUILD THE SEAT MAP, START THE TICKET COUNTER.
072600* ----------------------------------------------------------------
072700 100000-BEGIN-INITIALIZE-RUN.
072800*   THE RUN-DATE/RUN-TIME STAMP IS CAPTURED ONCE HERE, NOT RE-READ
072900*   PER TICKET -- EVERY TICKET ISSUED THIS RUN CARRIES THE SAME
073000*   ISSUE-DATE/TIME (SEE 450000).
073100*   ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR ON SOME SHOPS' COMPILE
073200*   LEVELS -- THIS ONE RETURNS FULL 4-DIGIT CCYY (Y2K-011 CONFIRME
073300*   IT), SO NO CENTURY WINDOWING IS NEEDED ON WS-RUN-DATE.
073400    ACCEPT WS-RUN-DATE             FROM DATE YYYYMMDD
073500    ACCEPT WS-RUN-TIME-RAW         FROM TIME
073600
073700*   INPUTS ARE OPENED FIRST SO A MISSING/BAD FILE IS CAUGHT
073800*   BEFORE THE OUTPUT FILES ARE EVEN CREATED.
073900    OPEN INPUT  THEATER-FILE
074000    OPEN INPUT  SESSION-FILE
074100    OPEN INPUT  TRANSACTION-FILE
074200    OPEN OUTPUT TICKET-LEDGER-FILE
074300    OPEN OUTPUT REPORT-FILE
074400
074500*   ONE HALL RECORD, READ ONCE.
074600    PERFORM 110000-BEGIN-READ-THEATER-FILE
074700       THRU 110000-END-READ-THEATER-FILE
074800
074900*   ALL SESSIONS FOR THE RUN ARE LOADED BEFORE THE SEAT MAP IS
075000*   BUILT -- THE SEAT MAP NEEDS THE FULL SESSION COUNT TO KNOW
075100*   HOW MANY TIMES TO REPEAT THE HALL'S ROW/SEAT GRID.
075200    PERFORM 120000-BEGIN-READ-SESSION-FILE
075300       THRU 120000-END-READ-SESSION-FILE
075400      UNTIL FS-SESSION-FILE NOT EQUAL '00'
075500
075600*   THREE-DEEP VARYING/AFTER: ONE SEAT-MAP ENTRY PER SESSION PER
075700*   ROW PER SEAT.  A 2-SESSION, 10-ROW, 12-SEAT HALL BUILDS 240
075800*   ENTRIES HERE BEFORE THE FIRST TRANSACTION IS EVER READ.
075900    PERFORM 130000-BEGIN-BUILD-SEAT-MAP
076000       THRU 130000-END-BUILD-SEAT-MAP
076100      VARYING IDX-SESSION       FROM 1 BY CTE-01
076200        UNTIL IDX-SESSION       GREATER WS-SESSION-CNT
076300      AFTER    WS-BUILD-ROW-IDX FROM 1 BY CTE-01
076400        UNTIL WS-BUILD-ROW-IDX  GREATER WS-THEATER-ROWS
076500      AFTER    WS-BUILD-SEAT-IDX FROM 1 BY CTE-01
076600        UNTIL WS-BUILD-SEAT-IDX GREATER WS-THEATER-SEATS-PER-ROW
076700
076800    MOVE CTE-TICKET-SEQ-START      TO WS-TICKET-SEQ-CNT
076900
077000*   CR-0233 -- WHEN THE OPERATOR SETS UPSI-0 ON THE EXEC CARD,
077100*   ECHO THE RUN SETUP TOTALS TO THE CONSOLE SO A LONG RUN CAN
077200*   BE WATCHED WITHOUT WAITING FOR THE END-OF-RUN REPORT.
077300    IF WS-VERBOSE-RUN-SW-ON
077400       DISPLAY 'VERBOSE: THEATER     = ' WS-THEATER-NAME
077500       DISPLAY 'VERBOSE: SESSIONS     = ' WS-SESSION-CNT
077600       DISPLAY 'VERBOSE: SEAT ENTRIES = ' WS-SEAT-CNT
077700    END-IF.
077800 100000-END-INITIALIZE-RUN.
077900    EXIT.
078000
078100 110000-BEGIN-READ-THEATER-FILE.
078200*   ONLY ONE THEATER RECORD IS EVER EXPECTED -- THIS SHOP RUNS
078300*   ONE HALL PER BATCH, NOT A CHAIN OF HALLS.  AN EMPTY FILE IS
078400*   TREATED AS A SET-UP MISTAKE, NOT A ZERO-HALL RUN.
078500    READ THEATER-FILE
078600      AT END
078700         DISPLAY '*** THEATER-FILE IS EMPTY -- RUN ABORTED.'
078800         MOVE '99'                TO FS-THEATER-FILE
078900         PERFORM 900000-BEGIN-CLOSE-RUN
079000            THRU 900000-END-CLOSE-RUN
079100         STOP RUN
079200      NOT AT END
079300*         THE WHOLE RECORD IS COPIED INTO WS-THEATER-REC AS A SCAL
079400*         WORK AREA -- NOTHING IN THIS PARAGRAPH EVER READS A SECO
079500*         THEATER-FILE RECORD, SO THERE IS NO TABLE TO BUILD HERE.
079600         MOVE F-THEATER-NAME       TO WS-THEATER-NAME
079700         MOVE F-THEATER-ROWS       TO WS-THEATER-ROWS
079800         MOVE F-THEATER-SEATS-PER-ROW
079900                                   TO WS-THEATER-SEATS-PER-ROW
080000    END-READ.
080100 110000-END-READ-THEATER-FILE.
080200    EXIT.
080300
080400* ----------------------------------------------------------------
080500*   120000 LOADS EVERY SESSION RECORD INTO WS-SESSION-TABLE --
080600*   THE PERFORM...UNTIL IN 100000 CALLS THIS ONCE PER RECORD, SO
080700*   AN EMPTY SESSION-FILE IS NOT AN ERROR, JUST A ZERO-SESSION
080800*   RUN (NO SEATS GET BUILT, NO TRANSACTIONS CAN MATCH ANYTHING).
080900* ----------------------------------------------------------------
081000 120000-BEGIN-READ-SESSION-FILE.
081100*   AT-END JUST FALLS THROUGH -- 100000'S PERFORM...UNTIL TESTS
081200*   FS-SESSION-FILE ITSELF RIGHT AFTER THIS PARAGRAPH RETURNS, SO
081300*   THIS PARAGRAPH DOES NOT NEED TO SET ANY SWITCH OF ITS OWN.
081400    READ SESSION-FILE
081500      AT END
081600         CONTINUE
081700      NOT AT END
081800         ADD  CTE-01               TO WS-SESSION-CNT
081900         MOVE F-SESSION-ID         TO WS-SESN-ID (WS-SESSION-CNT)
082000         MOVE F-SESSION-MOVIE-TITLE
082100                                   TO WS-SESN-MOVIE-TITLE
082200                                      (WS-SESSION-CNT)
082300         MOVE F-SESSION-THEATER-NAME
082400                                   TO WS-SESN-THEATER-NAME
082500                                      (WS-SESSION-CNT)
082600         MOVE F-SESSION-DATE       TO WS-SESN-DATE
082700                                      (WS-SESSION-CNT)
082800         MOVE F-SESSION-TIME       TO WS-SESN-TIME
082900                                      (WS-SESSION-CNT)
083000    END-READ.
083100 120000-END-READ-SESSION-FILE.
083200    EXIT.
083300
083400* ----------------------------------------------------------------
083500*   130000 BUILDS EVERY (ROW, SEAT) COORDINATE FOR ONE SESSION,
083600*   ALL STARTING OUT 'F' (FREE).  THE THREE-DEEP VARYING/AFTER ON
083700*   THE CALLING PERFORM DRIVES IDX-SESSION, WS-BUILD-ROW-IDX AND
083800*   WS-BUILD-SEAT-IDX -- THIS PARAGRAPH JUST LAYS DOWN ONE ENTRY.
083900* ----------------------------------------------------------------
084000 130000-BEGIN-BUILD-SEAT-MAP.
084100*   GUARD FIRST -- IF THE HALL/SESSION COMBINATION WOULD OVERRUN
084200*   THE SEAT TABLE'S OCCURS LIMIT THE RUN CANNOT PRODUCE A
084300*   TRUSTWORTHY SEAT MAP, SO IT STOPS HERE RATHER THAN BUILD A
084400*   PARTIAL MAP AND SILENTLY MIS-REPORT AVAILABILITY LATER.
084500    IF WS-SEAT-CNT GREATER OR EQUAL WS-TBL-SEAT-MAX-LIM
084600       DISPLAY '*** SEAT TABLE CAPACITY EXCEEDED, RUN ABORTED.'
084700       PERFORM 900000-BEGIN-CLOSE-RUN
084800          THRU 900000-END-CLOSE-RUN
084900       STOP RUN
085000    END-IF
085100
085200*   ONE TABLE ENTRY PER CALL -- THE SESSION-ID COMES FROM THE
085300*   OUTER VARYING (IDX-SESSION), THE ROW/SEAT FROM THE TWO AFTER
085400*   CLAUSES, SO THIS PARAGRAPH NEVER HAS TO LOOP ON ITS OWN.
085500    ADD  CTE-01                    TO WS-SEAT-CNT
085600    MOVE WS-SESN-ID (IDX-SESSION)  TO WS-SEAT-SESSION-ID
085700                                      (WS-SEAT-CNT)
085800    MOVE WS-BUILD-ROW-IDX          TO WS-SEAT-ROW (WS-SEAT-CNT)
085900    MOVE WS-BUILD-SEAT-IDX         TO WS-SEAT-NUMBER (WS-SEAT-CNT)
086000    MOVE 'F'                       TO WS-SEAT-STATUS
086100                                      (WS-SEAT-CNT).
086200 130000-END-BUILD-SEAT-MAP.
086300    EXIT.
086400
086500* ----------------------------------------------------------------
086600*   200000 -- DRIVES THE TRANSACTION FILE ONE RECORD AT A TIME.
086700*   A BAD TRANSACTION IS LOGGED BY 460000 AND THE LOOP CONTINUES
086800*   (CR-0119) -- IT NEVER HALTS THE RUN.
086900* ----------------------------------------------------------------
087000 200000-BEGIN-PROCESS-TRANSACTIONS.
087100*   READ-THEN-TEST IS THE SAME SHAPE AS 120000/140000'S MASTER-FIL
087200*   LOOPS ABOVE -- ONE READ, ONE EOF TEST, THEN THE WORK FOR THAT
087300*   RECORD, ALL INSIDE THE SINGLE PARAGRAPH MAIN-PARAGRAPH PERFORM
087400*   REPEATEDLY.
087500    PERFORM 210000-BEGIN-READ-TRANSACTION
087600       THRU 210000-END-READ-TRANSACTION
087700
087800*   NOTHING BELOW RUNS ON THE FINAL PASS THAT JUST TRIPPED EOF --
087900*   THAT PASS EXISTS ONLY TO LET THE PERFORM...UNTIL IN
088000*   MAIN-PARAGRAPH SEE EOF-TRANSACTION-FILE AND STOP LOOPING.
088100    IF NOT EOF-TRANSACTION-FILE
088200       PERFORM 220000-BEGIN-DISPATCH-TRANSACTION
088300          THRU 220000-END-DISPATCH-TRANSACTION
088400*      460000 ONLY RUNS WHEN SOMETHING SET SW-TXN-REJECTED --
088500*      AN ACCEPTED TRANSACTION NEVER TOUCHES THE REJECT TABLE.
088600       IF SW-TXN-REJECTED
088700          PERFORM 460000-BEGIN-LOG-REJECT
088800             THRU 460000-END-LOG-REJECT
088900       END-IF
089000    END-IF.
089100 200000-END-PROCESS-TRANSACTIONS.
089200    EXIT.
089300
089400* ----------------------------------------------------------------
089500*   210000 READS ONE TRANSACTION AND RESETS THE REJECT SWITCH/
089600*   REASON -- EVERY TRANSACTION STARTS CLEAN; NOTHING CARRIES
089700*   OVER FROM THE PREVIOUS RECORD'S REJECT, IF ANY.
089800* ----------------------------------------------------------------
089900 210000-BEGIN-READ-TRANSACTION.
090000*   PLAIN SEQUENTIAL READ -- F-TRANSACTION-REC'S LAYOUT IS FIXED B
090100*   THE UPSTREAM BOX-OFFICE FEED, SO THERE IS NO KEY TO SUPPLY.
090200    READ TRANSACTION-FILE
090300      AT END
090400         SET EOF-TRANSACTION-FILE  TO TRUE
090500      NOT AT END
090600*      ALL FIVE FIELDS ARE MOVED REGARDLESS OF TXN-TYPE, EVEN
090700*      THOUGH BUY/RESERVE NEVER LOOK AT F-TXN-TICKET AND
090800*      CONFIRM/CANCEL NEVER LOOK AT F-TXN-ROW/F-TXN-SEAT -- IT IS
090900*      CHEAPER TO MOVE ALL FIVE THAN TO EVALUATE TYPE TWICE.
091000         MOVE 'N'                  TO WS-TXN-REJECTED-SW
091100         MOVE SPACES               TO WS-TXN-REJECT-REASON
091200         MOVE F-TXN-TYPE           TO WS-TXN-TYPE-CODE
091300         MOVE F-TXN-SESSION        TO WS-TXN-SESSION
091400         MOVE F-TXN-ROW            TO WS-TXN-ROW
091500         MOVE F-TXN-SEAT           TO WS-TXN-SEAT
091600         MOVE F-TXN-TICKET         TO WS-TXN-TICKET
091700    END-READ.
091800 210000-END-READ-TRANSACTION.
091900    EXIT.
092000
092100* ----------------------------------------------------------------
092200*   220000 DISPATCHES ON TXN-TYPE THE SAME WAY THE OLD BOX-OFFICE
092300*   MENU USED TO DISPATCH ON THE OPERATOR'S KEYED CHOICE.  WHICHEV
092400*   OF THE FOUR 4nnnnn PARAGRAPHS RUNS IS THE ONLY PLACE THIS
092500*   TRANSACTION'S REJECT/ACCEPT DECISION GETS MADE.
092600* ----------------------------------------------------------------
092700 220000-BEGIN-DISPATCH-TRANSACTION.
092800*   FOUR AND ONLY FOUR VALID TXN-TYPE VALUES -- ANYTHING ELSE IS
092900*   AN UPSTREAM DATA-ENTRY MISTAKE AND IS REJECTED HERE RATHER
093000*   THAN LET FALL INTO ONE OF THE FOUR REAL PATHS BY ACCIDENT.
093100    EVALUATE TRUE
093200*         'B' -- NEW SALE, SEAT GOES STRAIGHT TO SOLD.
093300       WHEN SW-TXN-TYPE-BUY
093400          PERFORM 410000-BEGIN-PROCESS-BUY-TXN
093500             THRU 410000-END-PROCESS-BUY-TXN
093600*         'E' -- HOLD A SEAT WITHOUT A SALE (EXPIRATION IS NOT
093700*         TRACKED -- SEE SPEC NON-GOALS).
093800       WHEN SW-TXN-TYPE-RES
093900          PERFORM 420000-BEGIN-PROCESS-RES-TXN
094000             THRU 420000-END-PROCESS-RES-TXN
094100*         'C' -- TURN AN EXISTING RESERVATION INTO A SALE.
094200       WHEN SW-TXN-TYPE-CONF
094300          PERFORM 430000-BEGIN-PROCESS-CONF-TXN
094400             THRU 430000-END-PROCESS-CONF-TXN
094500*         'X' -- RELEASE A SALE OR A RESERVATION BACK TO FREE.
094600       WHEN SW-TXN-TYPE-CANC
094700          PERFORM 440000-BEGIN-PROCESS-CANC-TXN
094800             THRU 440000-END-PROCESS-CANC-TXN
094900*         ANYTHING ELSE COMES FROM A BAD UPSTREAM FEED -- REJECTED
095000*         HERE, NEVER ABORTED.
095100       WHEN OTHER
095200          SET  SW-TXN-REJECTED     TO TRUE
095300          MOVE 'Unknown transaction type'
095400                                   TO WS-TXN-REJECT-REASON
095500    END-EVALUATE.
095600 220000-END-DISPATCH-TRANSACTION.
095700    EXIT.
095800
095900* ----------------------------------------------------------------
096000*   410000 -- BUY.  SEAT GOES STRAIGHT TO SOLD; A SALE TICKET IS
096100*   ISSUED.  RULES 1-3 (SESSION EXISTS / NOT BLANK / SEAT BOUNDS /
096200*   SEAT FREE) ARE ALL CHECKED BEFORE ANY TABLE IS CHANGED.
096300* ----------------------------------------------------------------
096400 410000-BEGIN-PROCESS-BUY-TXN.
096500*   RULE 2 -- BLANK SESSION ID IS CAUGHT HERE, BEFORE 415000 EVEN
096600*   GETS A CHANCE TO SEARCH THE TABLE FOR IT.
096700    IF WS-TXN-SESSION EQUAL SPACES
096800       SET  SW-TXN-REJECTED        TO TRUE
096900       MOVE 'Session id must not be empty'
097000                                   TO WS-TXN-REJECT-REASON
097100    ELSE
097200*   RULE 1 -- THE SESSION MUST EXIST IN WS-SESSION-TABLE.
097300       PERFORM 415000-BEGIN-FIND-SESSION
097400          THRU 415000-END-FIND-SESSION
097500*   EACH STEP BELOW GUARDS ON NOT SW-TXN-REJECTED SEPARATELY SO
097600*   A FAILURE AT ANY STAGE SKIPS EVERYTHING AFTER IT -- THERE IS
097700*   NO SINGLE EARLY-EXIT GO TO, JUST THE CHAIN OF IF'S.
097800       IF NOT SW-TXN-REJECTED
097900          PERFORM 416000-BEGIN-CHECK-SEAT-BOUNDS
098000             THRU 416000-END-CHECK-SEAT-BOUNDS
098100       END-IF
098200*   RULE 3 -- BUY NEEDS A FREE SEAT JUST LIKE RESERVE DOES; A SOLD
098300*   OR ALREADY-RESERVED SEAT CANNOT BE BOUGHT OUT FROM UNDER
098400*   WHOEVER HOLDS IT.
098500       IF NOT SW-TXN-REJECTED
098600          PERFORM 417000-BEGIN-CHECK-SEAT-FREE
098700             THRU 417000-END-CHECK-SEAT-FREE
098800       END-IF
098900*   ALL THREE CHECKS PASSED -- ISSUE THE SALE TICKET.
099000       IF NOT SW-TXN-REJECTED
099100          MOVE 'N'                 TO WS-NEW-TKT-IS-RESERVATION
099200          PERFORM 450000-BEGIN-ISSUE-NEW-TICKET
099300             THRU 450000-END-ISSUE-NEW-TICKET
099400*   450000 CAN STILL REJECT ON A FULL TICKET LEDGER, SO THE SEAT
099500*   IS ONLY FLIPPED TO SOLD ONCE THE TICKET ITSELF IS SAFELY
099600*   WRITTEN -- OTHERWISE THE SEAT WOULD SHOW SOLD WITH NO TICKET
099700*   BEHIND IT.
099800          IF NOT SW-TXN-REJECTED
099900             MOVE 'S'              TO WS-SEAT-STATUS (IDX-SEAT)
100000          END-IF
100100       END-IF
100200    END-IF.
100300 410000-END-PROCESS-BUY-TXN.
100400    EXIT.
100500
100600* ----------------------------------------------------------------
100700*   420000 -- RESERVE.  SAME VALIDATION AS BUY; SEAT GOES TO
100800*   RESERVED INSTEAD OF SOLD AND THE TICKET IS MARKED A
100900*   RESERVATION.
101000* ----------------------------------------------------------------
101100 420000-BEGIN-PROCESS-RES-TXN.
101200*   SAME RULE 2 BLANK-SESSION GUARD AS 410000 -- KEPT SEPARATE HER
101300*   RATHER THAN FACTORED OUT BECAUSE BUY AND RESERVE REJECT ON A
101400*   DIFFERENT FIELD COMBINATION FARTHER DOWN THIS PARAGRAPH.
101500    IF WS-TXN-SESSION EQUAL SPACES
101600       SET  SW-TXN-REJECTED        TO TRUE
101700       MOVE 'Session id must not be empty'
101800                                   TO WS-TXN-REJECT-REASON
101900    ELSE
102000*   RULE 1 AGAIN -- RESERVE NEEDS A REAL SESSION JUST LIKE BUY DOE
102100       PERFORM 415000-BEGIN-FIND-SESSION
102200          THRU 415000-END-FIND-SESSION
102300       IF NOT SW-TXN-REJECTED
102400          PERFORM 416000-BEGIN-CHECK-SEAT-BOUNDS
102500             THRU 416000-END-CHECK-SEAT-BOUNDS
102600       END-IF
102700*   RULE 3 -- A RESERVED SEAT IS JUST AS UNAVAILABLE AS A SOLD ONE
102800*   SO 417000 REJECTS ON EITHER STATUS WITH NO SPECIAL CASE HERE.
102900       IF NOT SW-TXN-REJECTED
103000          PERFORM 417000-BEGIN-CHECK-SEAT-FREE
103100             THRU 417000-END-CHECK-SEAT-FREE
103200       END-IF
103300       IF NOT SW-TXN-REJECTED
103400          MOVE 'Y'                 TO WS-NEW-TKT-IS-RESERVATION
103500          PERFORM 450000-BEGIN-ISSUE-NEW-TICKET
103600             THRU 450000-END-ISSUE-NEW-TICKET
103700*   SAME ORDER AS 410000 -- SEAT GOES TO RESERVED ONLY AFTER THE
103800*   RESERVATION TICKET IS ISSUED SUCCESSFULLY.
103900          IF NOT SW-TXN-REJECTED
104000             MOVE 'R'              TO WS-SEAT-STATUS (IDX-SEAT)
104100          END-IF
104200       END-IF
104300    END-IF.
104400 420000-END-PROCESS-RES-TXN.
104500    EXIT.
104600
104700* ----------------------------------------------------------------
104800*   430000 -- CONFIRM.  A NEW SALE TICKET IS ISSUED FOR THE SAME
104900*   SEAT AND THE ORIGINAL RESERVATION IS DEACTIVATED -- NEVER
105000*   DELETED -- SO BOTH SURVIVE IN THE LEDGER FOR AUDIT HISTORY.
105100* ----------------------------------------------------------------
105200 430000-BEGIN-PROCESS-CONF-TXN.
105300*   RULE 4 -- CONFIRM NEEDS THE TICKET ON FILE, STILL ACTIVE, AND
105400*   MARKED AS A RESERVATION (NOT ALREADY A SALE).
105500    PERFORM 435000-BEGIN-FIND-TICKET
105600       THRU 435000-END-FIND-TICKET
105700*   WS-TXN-TICKET CAME IN ON THE TRANSACTION RECORD ITSELF --
105800*   435000 LEAVES IDX-TICKET POINTING AT THE MATCHING LEDGER ROW.
105900
106000*   TWO SEPARATE REJECT REASONS, NOT ONE GENERIC ONE -- A CLERK
106100*   RE-KEYING A CONFIRM NEEDS TO KNOW WHETHER THE TICKET IS FLAT
106200*   OUT DEAD OR JUST ALREADY A SALE, SINCE THE FIX IS DIFFERENT.
106300    IF NOT SW-TXN-REJECTED
106400       IF NOT SW-TKT-IS-ACTIVE (IDX-TICKET)
106500          SET  SW-TXN-REJECTED     TO TRUE
106600          MOVE 'Ticket is inactive'
106700                                   TO WS-TXN-REJECT-REASON
106800       ELSE
106900          IF NOT SW-TKT-IS-RESERVATION (IDX-TICKET)
107000             SET  SW-TXN-REJECTED  TO TRUE
107100             MOVE 'Ticket already sold'
107200                                   TO WS-TXN-REJECT-REASON
107300          END-IF
107400       END-IF
107500    END-IF.
107600
107700*   CONFIRM'S TRANSACTION RECORD ONLY CARRIES THE TICKET-ID --
107800*   SESSION/ROW/SEAT ARE PULLED BACK OUT OF THE TICKET ENTRY ITSEL
107900*   SO 416000 CAN RE-LOCATE THE SAME WS-SEAT-TABLE ROW BY IDX-SEAT
108000    IF NOT SW-TXN-REJECTED
108100       MOVE WS-TKT-SESSION-ID (IDX-TICKET) TO WS-TXN-SESSION
108200       MOVE WS-TKT-SEAT-ROW    (IDX-TICKET) TO WS-TXN-ROW
108300       MOVE WS-TKT-SEAT-NUMBER (IDX-TICKET) TO WS-TXN-SEAT
108400       PERFORM 415000-BEGIN-FIND-SESSION
108500          THRU 415000-END-FIND-SESSION
108600       PERFORM 416000-BEGIN-CHECK-SEAT-BOUNDS
108700          THRU 416000-END-CHECK-SEAT-BOUNDS
108800    END-IF.
108900
109000*   WS-SAVED-OLD-TICKET-IDX REMEMBERS THE RESERVATION'S OWN ROW --
109100*   450000 IS ABOUT TO RE-POINT IDX-TICKET AT THE BRAND-NEW SALE
109200*   ROW IT APPENDS, SO THE ORIGINAL ROW WOULD OTHERWISE BE LOST
109300*   BEFORE IT CAN BE DEACTIVATED BELOW.
109400    IF NOT SW-TXN-REJECTED
109500       SET  WS-SAVED-OLD-TICKET-IDX TO IDX-TICKET
109600       MOVE 'N'                   TO WS-NEW-TKT-IS-RESERVATION
109700       PERFORM 450000-BEGIN-ISSUE-NEW-TICKET
109800          THRU 450000-END-ISSUE-NEW-TICKET
109900*   THE OLD RESERVATION IS ONLY DEACTIVATED, AND THE SEAT ONLY
110000*   FLIPPED TO SOLD, IF THE NEW SALE TICKET ACTUALLY WENT OUT --
110100*   A REJECTED CONFIRM LEAVES THE RESERVATION STANDING.
110200       IF NOT SW-TXN-REJECTED
110300          MOVE 'S'                TO WS-SEAT-STATUS (IDX-SEAT)
110400          MOVE 'N'                TO
110500               WS-TKT-IS-ACTIVE (WS-SAVED-OLD-TICKET-IDX)
110600       END-IF
110700    END-IF.
110800 430000-END-PROCESS-CONF-TXN.
110900    EXIT.
111000
111100* ----------------------------------------------------------------
111200*   440000 -- CANCEL.  FREES THE SEAT REGARDLESS OF WHETHER THE
111300*   CANCELLED TICKET WAS A SALE OR A RESERVATION.
111400* ----------------------------------------------------------------
111500 440000-BEGIN-PROCESS-CANC-TXN.
111600*   RULE 5 -- THE TICKET MUST BE ON FILE AND STILL ACTIVE,
111700*   WHETHER IT IS A SALE OR A RESERVATION; THE NEXT TWO IF-BLOCKS
111800*   MIRROR 430000'S SESSION/SEAT RE-LOCATE EXACTLY.
111900    PERFORM 435000-BEGIN-FIND-TICKET
112000       THRU 435000-END-FIND-TICKET
112100
112200*   UNLIKE 430000, CANCEL DOES NOT CARE WHETHER THE TICKET IS A
112300*   SALE OR A RESERVATION -- ONLY WHETHER IT IS STILL ACTIVE.
112400    IF NOT SW-TXN-REJECTED
112500       IF NOT SW-TKT-IS-ACTIVE (IDX-TICKET)
112600          SET  SW-TXN-REJECTED     TO TRUE
112700          MOVE 'Ticket already cancelled'
112800                                   TO WS-TXN-REJECT-REASON
112900       END-IF
113000    END-IF.
113100
113200*   SAME RE-LOCATE AS 430000 -- WS-TXN-SESSION/ROW/SEAT ARE PULLED
113300*   BACK OUT OF THE TICKET ENTRY BECAUSE CANCEL'S TRANSACTION
113400*   RECORD ON THE WIRE ONLY EVER CARRIES THE TICKET-ID.
113500    IF NOT SW-TXN-REJECTED
113600       MOVE WS-TKT-SESSION-ID (IDX-TICKET) TO WS-TXN-SESSION
113700       MOVE WS-TKT-SEAT-ROW    (IDX-TICKET) TO WS-TXN-ROW
113800       MOVE WS-TKT-SEAT-NUMBER (IDX-TICKET) TO WS-TXN-SEAT
113900       PERFORM 415000-BEGIN-FIND-SESSION
114000          THRU 415000-END-FIND-SESSION
114100       PERFORM 416000-BEGIN-CHECK-SEAT-BOUNDS
114200          THRU 416000-END-CHECK-SEAT-BOUNDS
114300    END-IF.
114400
114500*   CANCEL DOES NOT CALL 450000 -- NO NEW TICKET IS ISSUED, THE
114600*   SEAT SIMPLY GOES BACK TO FREE AND THE OLD TICKET ENTRY IS
114700*   DEACTIVATED IN PLACE, SAME AS THE OLD ONE IS IN A CONFIRM.
114800    IF NOT SW-TXN-REJECTED
114900       MOVE 'F'                   TO WS-SEAT-STATUS (IDX-SEAT)
115000       MOVE 'N'                   TO WS-TKT-IS-ACTIVE (IDX-TICKET)
115100    END-IF.
115200 440000-END-PROCESS-CANC-TXN.
115300    EXIT.
115400
115500* ----------------------------------------------------------------
115600*   SHARED VALIDATION PARAGRAPHS (415000-435000) -- EACH OF THE
115700*   FOUR 4nnnnn TRANSACTION PARAGRAPHS ABOVE PERFORMS THESE IN
115800*   SOME COMBINATION RATHER THAN REPEATING THE SAME SEARCH/BOUNDS
115900*   LOGIC FOUR TIMES OVER.  NONE OF THEM IS EVER PERFORMED ON ITS
116000*   OWN FROM MAIN-PARAGRAPH.
116100* ----------------------------------------------------------------
116200* ----------------------------------------------------------------
116300*   415000 -- LOCATES WS-TXN-SESSION IN THE SESSION TABLE AND LEAV
116400*   IDX-SESSION POINTING AT THE MATCHING ENTRY, OR REJECTS THE
116500*   TRANSACTION WHEN NOT FOUND.
116600* ----------------------------------------------------------------
116700 415000-BEGIN-FIND-SESSION.
116800    SET  IDX-SESSION               TO 1
116900*   PLAIN SEARCH, NOT SEARCH ALL -- THE SESSION TABLE IS BUILT IN
117000*   FILE ORDER, NOT SORTED ON WS-SESN-ID, SO A BINARY SEARCH WOULD
117100*   NOT BE SAFE HERE.
117200    SEARCH WS-SESSION-ENTRY
117300       AT END
117400          SET  SW-TXN-REJECTED     TO TRUE
117500          MOVE SPACES              TO WS-TXN-REJECT-REASON
117600          STRING 'Session not found: ' DELIMITED BY SIZE
117700                 WS-TXN-SESSION    DELIMITED BY SPACE
117800            INTO WS-TXN-REJECT-REASON
117900       WHEN WS-SESN-ID (IDX-SESSION) EQUAL WS-TXN-SESSION
118000          CONTINUE
118100    END-SEARCH.
118200 415000-END-FIND-SESSION.
118300    EXIT.
118400
118500* ----------------------------------------------------------------
118600*   416000 -- VALIDATES THE ROW/SEAT AGAINST THE THEATER RECORD
118700*   (CR-0031) AND, WHEN IN BOUNDS, LOCATES THE MATCHING ENTRY IN
118800*   WS-SEAT-TABLE FOR THIS SESSION, LEAVING IDX-SEAT SET.
118900* ----------------------------------------------------------------
119000 416000-BEGIN-CHECK-SEAT-BOUNDS.
119100*   ROW/SEAT MUST FALL WITHIN THE THEATER'S OWN ROWS AND
119200*   SEATS-PER-ROW COUNTS -- A BAD TRANSACTION CAN ASK FOR A ROW OR
119300*   SEAT NUMBER THE HALL DOES NOT HAVE, AND THAT HAS TO BE CAUGHT
119400*   HERE BEFORE WS-SEAT-TABLE IS EVER SEARCHED.
119500    IF WS-TXN-ROW   LESS CTE-01 OR
119600       WS-TXN-ROW   GREATER WS-THEATER-ROWS
119700    OR WS-TXN-SEAT  LESS CTE-01 OR WS-TXN-SEAT GREATER
119800                                   WS-THEATER-SEATS-PER-ROW
119900       SET  SW-TXN-REJECTED        TO TRUE
120000       STRING 'Invalid seat: Row ' DELIMITED BY SIZE
120100              WS-TXN-ROW           DELIMITED BY SIZE
120200              ', Seat '            DELIMITED BY SIZE
120300              WS-TXN-SEAT          DELIMITED BY SIZE
120400         INTO WS-TXN-REJECT-REASON
120500    ELSE
120600*   THE SAME 'INVALID SEAT' WORDING IS BUILT TWICE -- ONCE HERE FO
120700*   AN OUT-OF-RANGE ROW/SEAT, AGAIN BELOW FOR AN IN-RANGE ROW/SEAT
120800*   THAT STILL WASN'T FOUND IN WS-SEAT-TABLE FOR THIS SESSION.  A
120900*   CLERK READING THE REJECTS SECTION CANNOT TELL THE TWO CASES
121000*   APART, AND THAT IS DELIBERATE -- EITHER WAY THE ROW/SEAT THE
121100*   TRANSACTION ASKED FOR DOES NOT EXIST FOR THIS SESSION.
121200*   IN BOUNDS -- NOW FIND THE ACTUAL WS-SEAT-TABLE ENTRY FOR THIS
121300*   SESSION/ROW/SEAT TRIPLE SO 417000 (AND THE CALLER) HAS
121400*   IDX-SEAT TO WORK WITH.
121500       SET  IDX-SEAT               TO 1
121600       SEARCH WS-SEAT-ENTRY
121700          AT END
121800             SET  SW-TXN-REJECTED  TO TRUE
121900             STRING 'Invalid seat: Row ' DELIMITED BY SIZE
122000                    WS-TXN-ROW        DELIMITED BY SIZE
122100                    ', Seat '          DELIMITED BY SIZE
122200                    WS-TXN-SEAT        DELIMITED BY SIZE
122300               INTO WS-TXN-REJECT-REASON
122400          WHEN WS-SEAT-KEY-VIEW   (IDX-SEAT) EQUAL WS-TXN-SESSION
122500           AND WS-SEAT-ROW        (IDX-SEAT) EQUAL WS-TXN-ROW
122600           AND WS-SEAT-NUMBER     (IDX-SEAT) EQUAL WS-TXN-SEAT
122700             CONTINUE
122800       END-SEARCH
122900    END-IF.
123000 416000-END-CHECK-SEAT-BOUNDS.
123100    EXIT.
123200
123300* ----------------------------------------------------------------
123400*   417000 -- REJECTS THE TRANSACTION IF THE SEAT LOCATED BY
123500*   416000 IS NOT CURRENTLY FREE.
123600* ----------------------------------------------------------------
123700 417000-BEGIN-CHECK-SEAT-FREE.
123800*   ONLY A 'F' (FREE) SEAT MAY BE BOUGHT OR RESERVED -- SOLD AND
123900*   RESERVED ARE REJECTED WITH DIFFERENT WORDING SO THE REJECTS
124000*   SECTION OF THE REPORT TELLS THE BOX OFFICE WHICH ONE IT WAS.
124100*   SOLD IS CHECKED FIRST -- A SOLD SEAT IS THE MORE COMMON REJECT
124200*   IN PRACTICE, AND NEITHER BRANCH DOES ANYTHING IF THE SEAT TURN
124300*   OUT TO BE FREE, SO THE ORDER HAS NO EFFECT ON A FREE SEAT.
124400    IF SW-SEAT-STATUS-SOLD (IDX-SEAT)
124500       SET  SW-TXN-REJECTED        TO TRUE
124600       MOVE 'Seat already sold'    TO WS-TXN-REJECT-REASON
124700    ELSE
124800       IF SW-SEAT-STATUS-RESERVED (IDX-SEAT)
124900          SET  SW-TXN-REJECTED     TO TRUE
125000          MOVE 'Seat already reserved'
125100                                   TO WS-TXN-REJECT-REASON
125200       END-IF
125300    END-IF.
125400 417000-END-CHECK-SEAT-FREE.
125500    EXIT.
125600
125700* ----------------------------------------------------------------
125800*   435000 -- LOCATES WS-TXN-TICKET IN THE TICKET TABLE FOR
125900*   CONFIRM/CANCEL.  LEAVES IDX-TICKET SET ON A FOUND ENTRY.
126000* ----------------------------------------------------------------
126100 435000-BEGIN-FIND-TICKET.
126200*   SAME RESET-THEN-SEARCH SHAPE AS 415000 -- SHARED BY 430000
126300*   (CONFIRM) AND 440000 (CANCEL), THE ONLY TWO TRANSACTION TYPES
126400*   THAT REFERENCE A TICKET-ID ALREADY ON THE LEDGER.
126500    SET  IDX-TICKET                TO 1
126600    SEARCH WS-TICKET-ENTRY
126700       AT END
126800          SET  SW-TXN-REJECTED     TO TRUE
126900          STRING 'Ticket not found: ' DELIMITED BY SIZE
127000                 WS-TXN-TICKET     DELIMITED BY SPACE
127100            INTO WS-TXN-REJECT-REASON
127200       WHEN WS-TKT-ID (IDX-TICKET) EQUAL WS-TXN-TICKET
127300          CONTINUE
127400    END-SEARCH.
127500 435000-END-FIND-TICKET.
127600    EXIT.
127700
127800* ----------------------------------------------------------------
127900*   450000 -- ISSUES A BRAND-NEW TICKET-ID FROM THE SINGLE RUN
128000*   COUNTER (RULE 6) AND APPENDS THE TICKET TO THE LEDGER FILE.
128100*   WS-NEW-TKT-IS-RESERVATION MUST BE SET BY THE CALLER FIRST.
128200* ----------------------------------------------------------------
128300 450000-BEGIN-ISSUE-NEW-TICKET.
128400*   GUARD FIRST -- IF THE LEDGER TABLE IS ALREADY AT ITS OCCURS
128500*   LIMIT, REJECT THIS TRANSACTION INSTEAD OF RUNNING THE
128600*   SUBSCRIPT PAST WS-TICKET-CNT'S 999999 CEILING.  THE CALLING
128700*   410000/420000/430000 PARAGRAPH LEAVES THE SEAT ALONE WHEN
128800*   THIS HAPPENS.
128900    IF WS-TICKET-CNT GREATER OR EQUAL WS-TBL-TICKET-MAX-LIM
129000       SET  SW-TXN-REJECTED        TO TRUE
129100       MOVE 'Ticket ledger capacity exceeded'
129200                                   TO WS-TXN-REJECT-REASON
129300    ELSE
129400       ADD  CTE-01                 TO WS-TICKET-SEQ-CNT
129500       ADD  CTE-01                 TO WS-TICKET-CNT
129600
129700*   TWO SEPARATE COUNTERS ON PURPOSE -- WS-TICKET-SEQ-CNT IS THE
129800*   NUMBER BAKED INTO THE TICKET-ID TEXT AND NEVER GOES BACKWARD,
129900*   WHILE WS-TICKET-CNT IS JUST HOW MANY ROWS ARE IN THE TABLE
130000*   RIGHT NOW.  THEY HAPPEN TO MOVE TOGETHER SINCE NO TICKET ROW
130100*   IS EVER REMOVED, BUT THEY ARE NOT THE SAME NUMBER BY DESIGN.
130200       MOVE WS-TICKET-SEQ-CNT      TO WS-TICKET-SEQ-EDIT
130300       MOVE WS-TICKET-SEQ-ALPHA    TO WS-EDIT-SOURCE
130400       PERFORM 467000-BEGIN-TRIM-LEADING-SPACES
130500          THRU 467000-END-TRIM-LEADING-SPACES
130600       STRING 'T'                  DELIMITED BY SIZE
130700              WS-EDIT-RESULT       DELIMITED BY SPACE
130800         INTO WS-TKT-ID (WS-TICKET-CNT)
130900
131000*   ONE PHYSICAL TRANSACTION RECORD MAPS STRAIGHT ONTO ONE
131100*   WS-TICKET-ENTRY -- SESSION/ROW/SEAT IDENTIFY WHAT WAS SOLD
131200*   OR RESERVED, RUN-DATE/RUN-TIME STAMP WHEN.
131300       MOVE WS-TXN-SESSION         TO WS-TKT-SESSION-ID
131400                                      (WS-TICKET-CNT)
131500       MOVE WS-TXN-ROW             TO WS-TKT-SEAT-ROW
131600                                      (WS-TICKET-CNT)
131700       MOVE WS-TXN-SEAT            TO WS-TKT-SEAT-NUMBER
131800                                      (WS-TICKET-CNT)
131900*   RUN-DATE/RUN-TIME WERE CAPTURED ONCE BY 100000 -- EVERY
132000*   TICKET ISSUED THIS RUN, NO MATTER HOW MANY HOURS THE BATCH
132100*   TAKES TO WORK THROUGH THE TRANSACTION FILE, CARRIES THE SAME
132200*   STAMP.
132300       MOVE WS-RUN-DATE            TO WS-TKT-ISSUE-DATE
132400                                      (WS-TICKET-CNT)
132500       MOVE WS-RUN-TIME-HHMMSS     TO WS-TKT-ISSUE-TIME
132600                                      (WS-TICKET-CNT)
132700*   A BRAND-NEW ENTRY IS ALWAYS ACTIVE -- 430000/440000 ARE THE
132800*   ONLY PLACES THAT EVER FLIP IT BACK TO 'N' LATER.
132900       MOVE 'Y'                    TO WS-TKT-IS-ACTIVE
133000                                      (WS-TICKET-CNT)
133100       MOVE WS-NEW-TKT-IS-RESERVATION TO WS-TKT-IS-RESERVATION
133200                                      (WS-TICKET-CNT)
133300
133400*   THE LEDGER RECORD IS WRITTEN FROM THE TABLE ENTRY JUST BUILT
133500*   -- NOT FROM THE TRANSACTION RECORD DIRECTLY -- SO THE LEDGER
133600*   ALWAYS REFLECTS WHAT THIS RUN ACTUALLY STORED IN MEMORY.
133700       MOVE WS-TKT-ID       (WS-TICKET-CNT) TO F-LDG-TICKET-ID
133800       MOVE WS-TKT-SESSION-ID (WS-TICKET-CNT) TO F-LDG-SESSION-ID
133900       MOVE WS-TKT-SEAT-ROW (WS-TICKET-CNT) TO F-LDG-SEAT-ROW
134000       MOVE WS-TKT-SEAT-NUMBER (WS-TICKET-CNT)
134100         TO F-LDG-SEAT-NUMBER
134200       MOVE WS-TKT-ISSUE-DATE (WS-TICKET-CNT) TO F-LDG-ISSUE-DATE
134300       MOVE WS-TKT-ISSUE-TIME (WS-TICKET-CNT) TO F-LDG-ISSUE-TIME
134400*   CR-0168 -- THESE TWO SNAPSHOT THE JUST-ISSUED STATUS ONTO THE
134500*   LEDGER RECORD; SEE THE FD COMMENT ABOVE FOR WHY THEY NEVER
134600*   GET UPDATED AGAIN AFTER THIS WRITE.
134700       MOVE WS-TKT-IS-ACTIVE (WS-TICKET-CNT) TO F-LDG-IS-ACTIVE
134800       MOVE WS-TKT-IS-RESERVATION (WS-TICKET-CNT)
134900         TO F-LDG-IS-RESERVATION
135000       WRITE F-TICKET-LEDGER-REC
135100
135200*   CR-0233 -- ECHO EVERY TICKET ISSUED TO THE CONSOLE WHEN THE
135300*   OPERATOR HAS ASKED FOR VERBOSE OUTPUT (UPSI-0 ON).
135400       IF WS-VERBOSE-RUN-SW-ON
135500          DISPLAY 'VERBOSE: TICKET ISSUED '
135600                  WS-TKT-ID (WS-TICKET-CNT)
135700       END-IF
135800    END-IF.
135900 450000-END-ISSUE-NEW-TICKET.
136000    EXIT.
136100
136200* ----------------------------------------------------------------
136300*   460000 -- RECORDS ONE REJECTED TRANSACTION FOR THE
136400*   TRANSACTION REJECTS SECTION OF THE END-OF-RUN REPORT.
136500*   ADDED BY CR-0119, REJECT WORDING STANDARDIZED BY CR-0233.
136600* ----------------------------------------------------------------
136700 460000-BEGIN-LOG-REJECT.
136800*   THE ENTRY'S TYPE AND REASON CAME STRAIGHT FROM THE CALLER --
136900*   ONLY THE KEY TEXT BELOW STILL NEEDS BUILDING, SINCE IT LOOKS
137000*   DIFFERENT DEPENDING ON WHICH TXN-TYPE WAS REJECTED.
137100    ADD  CTE-01                    TO WS-REJECT-CNT
137200    MOVE WS-TXN-TYPE-CODE          TO WS-REJ-TXN-TYPE
137300                                      (WS-REJECT-CNT)
137400    MOVE WS-TXN-REJECT-REASON      TO WS-REJ-REASON
137500                                      (WS-REJECT-CNT)
137600
137700*   BUY/RESERVE REJECTS ARE KEYED BY SESSION/ROW/SEAT SINCE THE
137800*   TRANSACTION NEVER GOT AS FAR AS A TICKET-ID; CONFIRM/CANCEL
137900*   REJECTS ARE KEYED BY TICKET-ID SINCE THAT IS ALL THE ORIGINAL
138000*   TRANSACTION RECORD EVER CARRIED FOR THOSE TWO TYPES.
138100    EVALUATE TRUE
138200       WHEN SW-TXN-TYPE-BUY OR SW-TXN-TYPE-RES
138300          STRING 'Session '        DELIMITED BY SIZE
138400                 WS-TXN-SESSION    DELIMITED BY SPACE
138500                 ' Row '           DELIMITED BY SIZE
138600                 WS-TXN-ROW        DELIMITED BY SIZE
138700                 ' Seat '          DELIMITED BY SIZE
138800                 WS-TXN-SEAT       DELIMITED BY SIZE
138900            INTO WS-REJ-KEY-TEXT (WS-REJECT-CNT)
139000       WHEN SW-TXN-TYPE-CONF OR SW-TXN-TYPE-CANC
139100          STRING 'Ticket '         DELIMITED BY SIZE
139200                 WS-TXN-TICKET     DELIMITED BY SPACE
139300            INTO WS-REJ-KEY-TEXT (WS-REJECT-CNT)
139400       WHEN OTHER
139500          MOVE SPACES              TO WS-REJ-KEY-TEXT
139600                                      (WS-REJECT-CNT)
139700    END-EVALUATE
139800
139900*   CR-0233 -- SHOW THE OPERATOR EACH REJECT AS IT HAPPENS, SAME
140000*   AS THE TICKET-ISSUED ECHO IN 450000, WHEN VERBOSE IS ON.  THE
140100*   SECOND DISPLAY USES WS-REJ-FLAT-VIEW (THE WHOLE ENTRY AS ONE
140200*   74-BYTE FIELD) SO THE OPERATOR SEES THE SAME RAW ROW THE
140300*   REJECTS SECTION OF THE REPORT WILL PRINT FROM LATER.
140400    IF WS-VERBOSE-RUN-SW-ON
140500       DISPLAY 'VERBOSE: REJECTED - ' WS-TXN-REJECT-REASON
140600       DISPLAY 'VERBOSE: REJECT ENTRY - '
140700               WS-REJ-FLAT-VIEW (WS-REJECT-CNT)
140800    END-IF.
140900 460000-END-LOG-REJECT.
141000    EXIT.
141100
141200* ----------------------------------------------------------------
141300*   467000 -- LEFT-JUSTIFIES A 9-BYTE ZONED-NUMERIC DISPLAY FIELD
141400*   (WS-EDIT-SOURCE) INTO WS-EDIT-RESULT WITH THE LEADING ZEROES'
141500*   SPACE-IMAGE STRIPPED, SO A TICKET-ID PRINTS AS 'T1001' AND NOT
141600*   'T000001001'.  NO INTRINSIC FUNCTION IS USED (CR-0119).
141700* ----------------------------------------------------------------
141800 467000-BEGIN-TRIM-LEADING-SPACES.
141900*   WS-TICKET-SEQ-ALPHA (A REDEFINITION OF THE COMP COUNTER) COMES
142000*   IN AS 9 DISPLAY DIGITS WITH BLANK-WHEN-ZERO SUPPRESSION ALREAD
142100*   APPLIED BY THE CALLER'S MOVE, SO LEADING SPACES -- NOT ZEROES
142200*   -- ARE WHAT INSPECT TALLIES HERE.
142300    MOVE ZEROES                    TO WS-EDIT-LEAD-SP-CNT
142400    MOVE SPACES                    TO WS-EDIT-RESULT
142500    INSPECT WS-EDIT-SOURCE TALLYING WS-EDIT-LEAD-SP-CNT
142600       FOR LEADING SPACE
142700*   THE LESS-THAN-9 GUARD COVERS THE DEGENERATE CASE OF AN
142800*   ALL-SPACE SOURCE FIELD, WHICH SHOULD NEVER HAPPEN BUT WOULD
142900*   OTHERWISE REFERENCE-MODIFY ONE PAST THE END OF THE FIELD.
143000    IF WS-EDIT-LEAD-SP-CNT LESS 9
143100       MOVE WS-EDIT-SOURCE (WS-EDIT-LEAD-SP-CNT + 1 : )
143200         TO WS-EDIT-RESULT
143300    END-IF.
143400 467000-END-TRIM-LEADING-SPACES.
143500    EXIT.
143600
143700* ----------------------------------------------------------------
143800*   END-OF-RUN REPORT PARAGRAPHS (300000-332000) -- EVERYTHING
143900*   FROM HERE DOWN ONLY RUNS ONCE, AFTER THE TRANSACTION FILE HAS
144000*   REACHED EOF.  NOTHING BELOW TOUCHES WS-SEAT-TABLE OR
144100*   WS-TICKET-TABLE EXCEPT TO READ THEM -- THE REPORT NEVER
144200*   CHANGES RUN STATE, IT ONLY DESCRIBES THE STATE THE TRANSACTION
144300*   LOOP LEFT BEHIND.
144400* ----------------------------------------------------------------
144500* ----------------------------------------------------------------
144600*   300000 -- END-OF-RUN REPORT, ADDED BY CR-0058.  ONE SECTION
144700*   PER SESSION (AVAILABLE SEATS), THEN TRANSACTION REJECTS, THEN
144800*   ACTIVE TICKETS (CR-0201).
144900* ----------------------------------------------------------------
145000 300000-BEGIN-PRODUCE-REPORT.
145100*   ONE PASS OF 310000 PER SESSION -- A 3-SESSION RUN PRINTS THREE
145200*   SEPARATE AVAILABLE-SEATS SECTIONS, EACH ON ITS OWN PAGE.
145300    PERFORM 310000-BEGIN-REPORT-SESSION-SEATS
145400       THRU 310000-END-REPORT-SESSION-SEATS
145500      VARYING IDX-SESSION FROM 1 BY CTE-01
145600        UNTIL IDX-SESSION GREATER WS-SESSION-CNT
145700
145800*   320000 IS NOT SESSION-BY-SESSION -- ALL REJECTS FOR THE WHOLE
145900*   RUN PRINT TOGETHER IN ONE SECTION, REGARDLESS OF WHICH SESSION
146000*   THE REJECTED TRANSACTION NAMED.
146100    PERFORM 320000-BEGIN-REPORT-REJECTS
146200       THRU 320000-END-REPORT-REJECTS
146300
146400*   SAME FOR 330000 -- ONE ACTIVE-TICKETS SECTION COVERING EVERY
146500*   SESSION, NOT BROKEN OUT PER SESSION THE WAY 310000 IS.
146600    PERFORM 330000-BEGIN-REPORT-ACTIVE-TICKETS
146700       THRU 330000-END-REPORT-ACTIVE-TICKETS.
146800 300000-END-PRODUCE-REPORT.
146900    EXIT.
147000
147100* ----------------------------------------------------------------
147200*   310000 -- ONE SESSION'S AVAILABLE-SEATS SECTION.  TWO PASSES
147300*   OVER WS-SEAT-TABLE: 311000 COUNTS, THEN 312000 LISTS, SO THE
147400*   COUNT CAN HEAD THE LIST (RULE 7 -- BOTH ARE DERIVED FRESH).
147500* ----------------------------------------------------------------
147600 310000-BEGIN-REPORT-SESSION-SEATS.
147700*   THE HEADING LINE NAMES THE SESSION BEFORE A SINGLE SEAT IS
147800*   COUNTED -- A CLERK SCANNING THE REPORT SHOULD NEVER HAVE TO
147900*   GUESS WHICH SHOWING A BLOCK OF SEAT NUMBERS BELONGS TO.
148000    MOVE WS-SESN-ID          (IDX-SESSION) TO WS-HDG-SESSION-ID
148100    MOVE WS-SESN-MOVIE-TITLE (IDX-SESSION) TO WS-HDG-MOVIE-TITLE
148200*   WS-HDG-SESSION-LINE ITSELF IS NEVER WRITTEN DIRECTLY -- ITS
148300*   FIELDS ARE FILLED IN, THEN THE WHOLE 01-LEVEL IS MOVED INTO
148400*   F-REPORT-TEXT, THE ONE FIELD THE REPORT-FILE FD ACTUALLY
148500*   DESCRIBES.  EVERY HEADING/DETAIL LINE BELOW FOLLOWS THIS SAME
148600*   BUILD-THEN-MOVE-THEN-WRITE SHAPE.
148700    MOVE WS-HDG-SESSION-LINE      TO F-REPORT-TEXT
148800*   C01/TOP-OF-FORM STARTS EACH SESSION'S SECTION ON A FRESH
148900*   PRINTER PAGE -- ONE SESSION PER PAGE, THE WAY THE BOX OFFICE
149000*   HAS ALWAYS WANTED THE SEAT REPORT TORN APART AND FILED.
149100    WRITE F-REPORT-REC             AFTER ADVANCING C01
149200
149300    MOVE ZEROES                   TO WS-AVAIL-SEAT-CNT
149400    PERFORM 311000-BEGIN-COUNT-AVAIL-SEATS
149500       THRU 311000-END-COUNT-AVAIL-SEATS
149600      VARYING IDX-SEAT FROM 1 BY CTE-01
149700        UNTIL IDX-SEAT GREATER WS-SEAT-CNT
149800
149900*   311000 HAS NOW COUNTED EVERY FREE SEAT FOR THIS SESSION --
150000*   MOVE THE TOTAL INTO THE HEADING AND PRINT IT BEFORE 312000
150100*   STARTS LISTING THE SEATS THAT MAKE UP THAT TOTAL.
150200    MOVE WS-AVAIL-SEAT-CNT        TO WS-HDG-AVAIL-COUNT
150300    MOVE WS-HDG-AVAIL-LINE        TO F-REPORT-TEXT
150400    WRITE F-REPORT-REC
150500
150600    PERFORM 312000-BEGIN-LIST-AVAIL-SEATS
150700       THRU 312000-END-LIST-AVAIL-SEATS
150800      VARYING IDX-SEAT FROM 1 BY CTE-01
150900        UNTIL IDX-SEAT GREATER WS-SEAT-CNT.
151000 310000-END-REPORT-SESSION-SEATS.
151100    EXIT.
151200
151300 311000-BEGIN-COUNT-AVAIL-SEATS.
151400*   THE WHOLE SEAT TABLE COVERS EVERY SESSION AT ONCE, SO EACH
151500*   ENTRY MUST BE FILTERED BACK DOWN TO THIS ONE SESSION'S ROWS
151600*   BEFORE IT COUNTS TOWARD WS-AVAIL-SEAT-CNT.
151700    IF WS-SEAT-SESSION-ID (IDX-SEAT) EQUAL
151800       WS-SESN-ID (IDX-SESSION)
151900   AND SW-SEAT-STATUS-FREE (IDX-SEAT)
152000       ADD  CTE-01                TO WS-AVAIL-SEAT-CNT
152100    END-IF.
152200 311000-END-COUNT-AVAIL-SEATS.
152300    EXIT.
152400
152500 312000-BEGIN-LIST-AVAIL-SEATS.
152600*   SAME SESSION FILTER AS 311000 -- THIS SECOND PASS IS WHAT
152700*   ACTUALLY PRINTS ONE DETAIL LINE PER FREE SEAT, NOW THAT THE
152800*   HEADING LINE ABOVE IT ALREADY SHOWS THE TOTAL.
152900    IF WS-SEAT-SESSION-ID (IDX-SEAT) EQUAL
153000       WS-SESN-ID (IDX-SESSION)
153100   AND SW-SEAT-STATUS-FREE (IDX-SEAT)
153200       MOVE WS-SEAT-ROW    (IDX-SEAT) TO WS-DET-SEAT-ROW
153300       MOVE WS-SEAT-NUMBER (IDX-SEAT) TO WS-DET-SEAT-NUMBER
153400       MOVE WS-DET-SEAT-LINE          TO F-REPORT-TEXT
153500       WRITE F-REPORT-REC
153600    END-IF.
153700 312000-END-LIST-AVAIL-SEATS.
153800    EXIT.
153900
154000* ----------------------------------------------------------------
154100*   320000 -- TRANSACTION REJECTS SECTION, IN THE ORDER THE BAD
154200*   TRANSACTIONS WERE ENCOUNTERED (CR-0119).
154300* ----------------------------------------------------------------
154400 320000-BEGIN-REPORT-REJECTS.
154500*   THE COUNT IN THE HEADING IS WS-REJECT-CNT ITSELF, NOT A
154600*   RECOMPUTED TOTAL -- EVERY REJECT THAT EVER HAPPENS THIS RUN IS
154700*   ALREADY IN THE TABLE BY THE TIME 300000 GETS HERE.
154800    MOVE WS-REJECT-CNT             TO WS-HDG-REJECT-COUNT
154900    MOVE WS-HDG-REJECT-LINE        TO F-REPORT-TEXT
155000*   REJECTS GET THEIR OWN PAGE TOO -- TOP-OF-FORM AGAIN.
155100    WRITE F-REPORT-REC             AFTER ADVANCING C01
155200
155300    PERFORM 321000-BEGIN-LIST-REJECT
155400       THRU 321000-END-LIST-REJECT
155500      VARYING IDX-REJECT FROM 1 BY CTE-01
155600        UNTIL IDX-REJECT GREATER WS-REJECT-CNT.
155700 320000-END-REPORT-REJECTS.
155800    EXIT.
155900
156000 321000-BEGIN-LIST-REJECT.
156100*   ONE DETAIL LINE PER WS-REJECT-ENTRY BUILT BACK IN 460000 --
156200*   NOTHING IS RE-DERIVED HERE, THE ENTRY ALREADY HAS THE TYPE,
156300*   KEY TEXT AND REASON READY TO MOVE STRAIGHT TO THE PRINT LINE.
156400*   TABLE ORDER IS THE ORDER THE REJECTS HAPPENED IN -- THIS
156500*   PARAGRAPH NEVER RE-SORTS OR RE-GROUPS BY TXN-TYPE.
156600    MOVE WS-REJ-TXN-TYPE (IDX-REJECT) TO WS-DET-REJ-TYPE
156700    MOVE WS-REJ-KEY-TEXT (IDX-REJECT) TO WS-DET-REJ-KEY
156800    MOVE WS-REJ-REASON   (IDX-REJECT) TO WS-DET-REJ-REASON
156900    MOVE WS-DET-REJECT-LINE           TO F-REPORT-TEXT
157000    WRITE F-REPORT-REC.
157100 321000-END-LIST-REJECT.
157200    EXIT.
157300
157400* ----------------------------------------------------------------
157500*   330000 -- ACTIVE TICKETS SECTION, ADDED BY CR-0201.  TABLE
157600*   ORDER IS ALREADY ASCENDING TICKET-ID ORDER SINCE TICKETS ARE
157700*   APPENDED AS THE SINGLE COUNTER INCREMENTS (RULE 6).
157800* ----------------------------------------------------------------
157900 330000-BEGIN-REPORT-ACTIVE-TICKETS.
158000*   SAME TWO-PASS SHAPE AS 310000 -- 331000 COUNTS, THEN 332000
158100*   LISTS, SO THE HEADING'S RUNNING COUNT (CR-0201) IS ALWAYS
158200*   PRINTED BEFORE THE FIRST DETAIL LINE BELOW IT.
158300    MOVE ZEROES                   TO WS-ACTIVE-TKT-CNT
158400    PERFORM 331000-BEGIN-COUNT-ACTIVE-TICKETS
158500       THRU 331000-END-COUNT-ACTIVE-TICKETS
158600      VARYING IDX-TICKET FROM 1 BY CTE-01
158700        UNTIL IDX-TICKET GREATER WS-TICKET-CNT
158800
158900    MOVE WS-ACTIVE-TKT-CNT         TO WS-HDG-ACTIVE-COUNT
159000    MOVE WS-HDG-ACTIVE-LINE        TO F-REPORT-TEXT
159100*   AND A THIRD FRESH PAGE FOR THE ACTIVE-TICKETS SECTION.
159200    WRITE F-REPORT-REC             AFTER ADVANCING C01
159300
159400    PERFORM 332000-BEGIN-LIST-ACTIVE-TICKETS
159500       THRU 332000-END-LIST-ACTIVE-TICKETS
159600      VARYING IDX-TICKET FROM 1 BY CTE-01
159700        UNTIL IDX-TICKET GREATER WS-TICKET-CNT.
159800 330000-END-REPORT-ACTIVE-TICKETS.
159900    EXIT.
160000
160100 331000-BEGIN-COUNT-ACTIVE-TICKETS.
160200*   A CANCELLED TICKET'S ENTRY STAYS IN WS-TICKET-TABLE FOREVER
160300*   (NO ENTRY IS EVER DELETED, ONLY FLIPPED INACTIVE), SO THE
160400*   COUNT HERE MUST RE-CHECK SW-TKT-IS-ACTIVE EVERY TIME RATHER
160500*   THAN TRUST WS-TICKET-CNT DIRECTLY.
160600    IF SW-TKT-IS-ACTIVE (IDX-TICKET)
160700       ADD  CTE-01                TO WS-ACTIVE-TKT-CNT
160800    END-IF.
160900 331000-END-COUNT-ACTIVE-TICKETS.
161000    EXIT.
161100
161200 332000-BEGIN-LIST-ACTIVE-TICKETS.
161300*   SAME ACTIVE FILTER AS 331000, THEN SOLD-VS-RESERVED IS TOLD
161400*   APART PURELY BY WS-TKT-IS-RESERVATION SO THE DETAIL LINE CAN
161500*   PRINT THE STATUS WORD A CLERK ACTUALLY WANTS TO SEE.
161600    IF SW-TKT-IS-ACTIVE (IDX-TICKET)
161700       MOVE WS-TKT-ID          (IDX-TICKET) TO WS-DET-TKT-ID
161800       MOVE WS-TKT-SESSION-ID  (IDX-TICKET)
161900         TO WS-DET-TKT-SESSION-ID
162000       MOVE WS-TKT-SEAT-ROW    (IDX-TICKET) TO WS-DET-TKT-ROW
162100       MOVE WS-TKT-SEAT-NUMBER (IDX-TICKET) TO WS-DET-TKT-SEAT
162200       IF SW-TKT-IS-RESERVATION (IDX-TICKET)
162300          MOVE 'RESERVED'       TO WS-DET-TKT-STATUS-TEXT
162400       ELSE
162500          MOVE 'SOLD'           TO WS-DET-TKT-STATUS-TEXT
162600       END-IF
162700       MOVE WS-DET-TICKET-LINE    TO F-REPORT-TEXT
162800       WRITE F-REPORT-REC
162900    END-IF.
163000 332000-END-LIST-ACTIVE-TICKETS.
163100    EXIT.
163200
163300* ----------------------------------------------------------------
163400*   900000 -- CLOSES ALL FILES AND ENDS THE RUN.
163500* ----------------------------------------------------------------
163600 900000-BEGIN-CLOSE-RUN.
163700*   ALL FIVE FILES CLOSE HERE REGARDLESS OF WHETHER THE RUN GOT
163800*   ALL THE WAY THROUGH THE REPORT OR WAS ABORTED EARLY BY 130000
163900*   -- CLOSE IS HARMLESS ON A FILE THAT WAS NEVER WRITTEN TO.
164000    CLOSE THEATER-FILE
164100          SESSION-FILE
164200          TRANSACTION-FILE
164300          TICKET-LEDGER-FILE
164400          REPORT-FILE.
164500 900000-END-CLOSE-RUN.
164600    EXIT.
164700
164800 END PROGRAM CINTKSYS.
